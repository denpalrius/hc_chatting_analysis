000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  MTXBUILD.                                                  
000300  AUTHOR. R. KIPLAGAT.                                                    
000400  INSTALLATION. HUMANECARE DATA CENTER.                                   
000500  DATE-WRITTEN. 05/06/88.                                                 
000600  DATE-COMPILED. 05/06/88.                                                
000700  SECURITY. NON-CONFIDENTIAL.                                             
000800                                                                          
000900*****************************************************************         
001000**REMARKS.                                                                
001100**                                                                        
001200**          THIS PROGRAM BUILDS THE DAILY STAFFING MATRIX FROM            
001300**          THE RAW SERVICE TIMESHEET FILE KEYED BY THE HOME              
001400**          CARE OFFICE.                                                  
001500**                                                                        
001600**          IT SUMS EACH PROVIDER'S HOURS AGAINST EACH INDIVIDUAL         
001700**          UNDER CARE, FOR EVERY CALENDAR DATE ON THE FILE, AND          
001800**          WRITES ONE MATRIX DAY BLOCK PER DATE -- DATE ROW,             
001900**          HEADER ROW, A PROVIDER ROW PER PROVIDER, A TOTALS             
002000**          ROW, A PENDING-HOURS ROW, AND A BLANK SEPARATOR.              
002100**                                                                        
002200**          THE OUTPUT OF THIS STEP BECOMES THE MATRIX-IN FOR             
002300**          THE MTXBLNCE BALANCING STEP THAT FOLLOWS IT.                  
002400**                                                                        
002500*****************************************************************         
002600                                                                          
002700*          INPUT FILE              -   HCS0001.TIMESHEET                  
002800*                                                                         
002900*          OUTPUT FILE PRODUCED    -   HCS0001.MATRIX                     
003000*                                                                         
003100*          DUMP FILE               -   SYSOUT                             
003200*                                                                         
003300*****************************************************************         
003400*  CHANGE LOG                                                             
003500*  ----------                                                             
003600*  050688 RK  INITIAL RELEASE.                                    050688RK
003700*  091190 RK  PROVIDERS NOW GROUPED IN FIRST-APPEARANCE ORDER     091190RK
003800*             WITHIN A DAY RATHER THAN ALPHA ORDER -- MATCHES             
003900*             THE TIME-LOG DATA-ENTRY SEQUENCE THE HOUSE STAFF            
004000*             EXPECT TO SEE ON THE PRINTED MATRIX.                        
004100*  042693 MM  ADDED MXB-SORT-KEY SO DAY BLOCKS COME OUT IN        042693MM
004200*             CALENDAR ORDER EVEN WHEN THE TIMESHEET FILE ISN'T           
004300*             KEYED THAT WAY.                                             
004400*  110398 RK  Y2K FOLLOW-UP -- TS-DATE YEAR IS FULL 4-DIGIT ON    110398RK
004500*             THIS FILE, NO WINDOWING NEEDED.  CONFIRMED WITH             
004600*             THE TIME-LOG VENDOR.                                        
004700*  081501 JT  DROPPED RECORDS NOW TALLIED SEPARATELY FROM GOOD    081501JT
004800*             RECORDS IN THE END-OF-JOB DISPLAY.                          
004900*  022004 RK  PROVIDER-ROW TABLE WIDENED FROM 8 TO 12 -- HOUSE    022004RK
005000*             SUPERVISOR ASKED FOR ROOM FOR THE SUPPLEMENTAL              
005100*             ROSTER BEFORE THE BALANCER EVEN TOUCHES THE DAY.            
005200*****************************************************************         
005300                                                                          
005400  ENVIRONMENT DIVISION.                                                   
005500  CONFIGURATION SECTION.                                                  
005600  SOURCE-COMPUTER. IBM-390.                                               
005700  OBJECT-COMPUTER. IBM-390.                                               
005800  SPECIAL-NAMES.                                                          
005900      C01 IS NEXT-PAGE.                                                   
006000                                                                          
006100  INPUT-OUTPUT SECTION.                                                   
006200  FILE-CONTROL.                                                           
006300      SELECT SYSOUT                                                       
006400      ASSIGN TO UT-S-SYSOUT                                               
006500        ORGANIZATION IS SEQUENTIAL.                                       
006600                                                                          
006700      SELECT TIMESHEET-FILE                                               
006800      ASSIGN TO UT-S-TIMESHT                                              
006900        ACCESS MODE IS SEQUENTIAL                                         
007000        FILE STATUS IS OFCODE.                                            
007100                                                                          
007200      SELECT MATRIX-OUT-FILE                                              
007300      ASSIGN TO UT-S-MATRIX                                               
007400        ACCESS MODE IS SEQUENTIAL                                         
007500        FILE STATUS IS OFCODE.                                            
007600                                                                          
007700  DATA DIVISION.                                                          
007800  FILE SECTION.                                                           
007900  FD  SYSOUT                                                              
008000      RECORDING MODE IS F                                                 
008100      LABEL RECORDS ARE STANDARD                                          
008200      RECORD CONTAINS 130 CHARACTERS                                      
008300      BLOCK CONTAINS 0 RECORDS                                            
008400      DATA RECORD IS SYSOUT-REC.                                          
008500  01  SYSOUT-REC  PIC X(130).                                             
008600                                                                          
008700****** THIS FILE IS KEYED FROM THE HOME CARE TIME LOGS.  EACH             
008800****** RECORD IS ONE SERVICE EVENT -- DATE, INDIVIDUAL, PROVIDER,         
008900****** AND HOURS WORKED.  NOT PRE-SORTED BY DATE.                         
009000  FD  TIMESHEET-FILE                                                      
009100      RECORDING MODE IS F                                                 
009200      LABEL RECORDS ARE STANDARD                                          
009300      RECORD CONTAINS 80 CHARACTERS                                       
009400      BLOCK CONTAINS 0 RECORDS                                            
009500      DATA RECORD IS TIMESHEET-REC-FD.                                    
009600  01  TIMESHEET-REC-FD            PIC X(80).                              
009700                                                                          
009800****** DAILY STAFFING MATRIX -- UNBALANCED.  BECOMES MATRIX-IN            
009900****** FOR THE MTXBLNCE STEP.                                             
010000  FD  MATRIX-OUT-FILE                                                     
010100      RECORDING MODE IS F                                                 
010200      LABEL RECORDS ARE STANDARD                                          
010300      RECORD CONTAINS 80 CHARACTERS                                       
010400      BLOCK CONTAINS 0 RECORDS                                            
010500      DATA RECORD IS MATRIX-OUT-REC.                                      
010600  01  MATRIX-OUT-REC               PIC X(80).                             
010700                                                                          
010800*** QSAM FILE                                                             
010900  WORKING-STORAGE SECTION.                                                
011000                                                                          
011100  01  FILE-STATUS-CODES.                                                  
011200      05  OFCODE                  PIC X(02).                              
011300          88  CODE-WRITE          VALUE SPACES.                           
011400      05  FILLER                  PIC X(02).                              
011500                                                                          
011600  COPY TSREC.                                                             
011700*** QSAM FILE                                                             
011800                                                                          
011900  COPY MXLINE.                                                            
012000*** QSAM FILE                                                             
012100                                                                          
012200  COPY MXBLOCK.                                                           
012300                                                                          
012400  77  PARA-NAME                   PIC X(30) VALUE SPACES.                 
012500  77  WS-DATE                     PIC 9(06).                              
012600  01  WS-CURRENT-DATE-VIEW REDEFINES WS-DATE.                             
012700      05  WS-CUR-YY               PIC 9(02).                              
012800      05  WS-CUR-MM               PIC 9(02).                              
012900      05  WS-CUR-DD               PIC 9(02).                              
013000                                                                          
013100  01  COUNTERS-AND-ACCUMULATORS.                                          
013200      05  RECORDS-READ            PIC 9(07) COMP.                         
013300      05  RECORDS-VALID           PIC 9(07) COMP.                         
013400      05  RECORDS-DROPPED         PIC 9(07) COMP.                         
013500      05  DAYS-BUILT              PIC 9(05) COMP.                         
013600      05  DAY-SUB                 PIC 9(03) COMP.                         
013700      05  PROV-SUB                PIC 9(03) COMP.                         
013800      05  INDIV-SUB               PIC 9(03) COMP.                         
013900      05  SORT-SUB-1               PIC 9(03) COMP.                        
014000      05  SORT-SUB-2               PIC 9(03) COMP.                        
014100      05  FILLER                  PIC X(04).                              
014200                                                                          
014300  01  WS-SORT-KEY-VIEW.                                                   
014400      05  WS-SK-YEAR              PIC X(04).                              
014500      05  WS-SK-MONTH             PIC X(02).                              
014600      05  WS-SK-DAY               PIC X(02).                              
014700  01  WS-SORT-KEY-NUM REDEFINES WS-SORT-KEY-VIEW PIC 9(08).               
014800  01  SORT-KEY-1                  PIC 9(08) COMP.                         
014900  01  SORT-KEY-2                  PIC 9(08) COMP.                         
015000                                                                          
015100********* SCRATCH SWAP AREA -- SIZED TO EXACTLY ONE MXT-DAY ENTRY         
015200********* SO A DAY BLOCK CAN BE LIFTED OUT WHOLE DURING THE SORT          
015300  01  WS-HOLD-DAY-ENTRY           PIC X(708).                             
015400                                                                          
015500  01  MISC-WS-FLDS.                                                       
015600      05  REC-VALID-SW            PIC X(01) VALUE "Y".                    
015700          88  RECORD-IS-VALID     VALUE "Y".                              
015800      05  DAY-FOUND-SW            PIC X(01).                              
015900          88  DAY-WAS-FOUND       VALUE "Y".                              
016000      05  PROV-FOUND-SW           PIC X(01).                              
016100          88  PROV-WAS-FOUND      VALUE "Y".                              
016200      05  FILLER                  PIC X(02).                              
016300                                                                          
016400  01  FLAGS-AND-SWITCHES.                                                 
016500      05  MORE-DATA-SW            PIC X(01) VALUE "Y".                    
016600          88  NO-MORE-DATA        VALUE "N".                              
016700      05  FILLER                  PIC X(03).                              
016800                                                                          
016900  COPY ABENDREC.                                                          
017000*** QSAM FILE                                                             
017100                                                                          
017200  PROCEDURE DIVISION.                                                     
017300      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                             
017400      PERFORM 100-MAINLINE THRU 100-EXIT                                  
017500              UNTIL NO-MORE-DATA.                                         
017600      PERFORM 400-SORT-DAY-TABLE THRU 400-EXIT.                           
017700      PERFORM 700-BUILD-AND-WRITE-DAY-BLOCKS THRU 700-EXIT.               
017800      PERFORM 999-CLEANUP THRU 999-EXIT.                                  
017900      MOVE +0 TO RETURN-CODE.                                             
018000      GOBACK.                                                             
018100                                                                          
018200  000-HOUSEKEEPING.                                                       
018300      MOVE "000-HOUSEKEEPING" TO PARA-NAME.                               
018400      DISPLAY "******** BEGIN JOB MTXBUILD ********".                     
018500      ACCEPT  WS-DATE FROM DATE.                                          
018600      INITIALIZE COUNTERS-AND-ACCUMULATORS, MX-DAY-TABLE.                 
018700      PERFORM 800-OPEN-FILES THRU 800-EXIT.                               
018800      PERFORM 900-READ-TIMESHEET THRU 900-EXIT.                           
018900      IF NO-MORE-DATA                                                     
019000          MOVE "EMPTY TIMESHEET FILE" TO ABEND-REASON                     
019100          GO TO 1000-ABEND-RTN.                                           
019200  000-EXIT.                                                               
019300      EXIT.                                                               
019400                                                                          
019500  100-MAINLINE.                                                           
019600      MOVE "100-MAINLINE" TO PARA-NAME.                                   
019700      PERFORM 200-VALIDATE-TIMESHEET-REC THRU 200-EXIT.                   
019800      IF RECORD-IS-VALID                                                  
019900          ADD +1 TO RECORDS-VALID                                         
020000          PERFORM 300-ACCUMULATE-ENTRY THRU 300-EXIT                      
020100      ELSE                                                                
020200          ADD +1 TO RECORDS-DROPPED.                                      
020300      PERFORM 900-READ-TIMESHEET THRU 900-EXIT.                           
020400  100-EXIT.                                                               
020500      EXIT.                                                               
020600                                                                          
020700  200-VALIDATE-TIMESHEET-REC.                                             
020800      MOVE "200-VALIDATE-TIMESHEET-REC" TO PARA-NAME.                     
020900      MOVE "Y" TO REC-VALID-SW.                                           
021000********* A BLANK DATE OR A ZERO/BLANK DURATION DROPS THE RECORD          
021100      IF TS-DATE OF TIMESHEET-REC = SPACES                                
021200          MOVE "N" TO REC-VALID-SW                                        
021300          GO TO 200-EXIT.                                                 
021400                                                                          
021500      IF TS-DURATION OF TIMESHEET-REC IS NOT NUMERIC                      
021600          MOVE "N" TO REC-VALID-SW                                        
021700          GO TO 200-EXIT.                                                 
021800                                                                          
021900      IF TS-DURATION OF TIMESHEET-REC = ZERO                              
022000          MOVE "N" TO REC-VALID-SW                                        
022100          GO TO 200-EXIT.                                                 
022200  200-EXIT.                                                               
022300      EXIT.                                                               
022400                                                                          
022500  300-ACCUMULATE-ENTRY.                                                   
022600      MOVE "300-ACCUMULATE-ENTRY" TO PARA-NAME.                           
022700********* WHICH INDIVIDUAL COLUMN -- FIXED SET, NOT TABLE-DRIVEN          
022800      IF TS-INDIVIDUAL OF TIMESHEET-REC = WS-INDIV-CODE(1)                
022900          MOVE 1 TO INDIV-SUB                                             
023000      ELSE                                                                
023100      IF TS-INDIVIDUAL OF TIMESHEET-REC = WS-INDIV-CODE(2)                
023200          MOVE 2 TO INDIV-SUB                                             
023300      ELSE                                                                
023400      IF TS-INDIVIDUAL OF TIMESHEET-REC = WS-INDIV-CODE(3)                
023500          MOVE 3 TO INDIV-SUB                                             
023600      ELSE                                                                
023700          ADD +1 TO RECORDS-DROPPED                                       
023800          GO TO 300-EXIT.                                                 
023900                                                                          
024000      PERFORM 310-FIND-OR-ADD-DAY THRU 310-EXIT.                          
024100      PERFORM 320-FIND-OR-ADD-PROVIDER THRU 320-EXIT.                     
024200                                                                          
024300      ADD TS-DURATION OF TIMESHEET-REC TO                                 
024400          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
024500  300-EXIT.                                                               
024600      EXIT.                                                               
024700                                                                          
024800  310-FIND-OR-ADD-DAY.                                                    
024900      MOVE "310-FIND-OR-ADD-DAY" TO PARA-NAME.                            
025000      MOVE "N" TO DAY-FOUND-SW.                                           
025100      MOVE ZERO TO DAY-SUB.                                               
025200      PERFORM 312-SCAN-ONE-DAY THRU 312-EXIT                              
025300          VARYING DAY-SUB FROM 1 BY 1                                     
025400          UNTIL DAY-SUB > MXT-DAY-COUNT OR DAY-WAS-FOUND.                 
025500                                                                          
025600      IF DAY-WAS-FOUND                                                    
025700          GO TO 310-EXIT.                                                 
025800                                                                          
025900      ADD +1 TO MXT-DAY-COUNT.                                            
026000      MOVE MXT-DAY-COUNT TO DAY-SUB.                                      
026100      MOVE TS-DATE OF TIMESHEET-REC TO MXB-DATE(DAY-SUB).                 
026200      ADD +1 TO DAYS-BUILT.                                               
026300  310-EXIT.                                                               
026400      EXIT.                                                               
026500                                                                          
026600  312-SCAN-ONE-DAY.                                                       
026700      IF MXB-DATE(DAY-SUB) = TS-DATE OF TIMESHEET-REC                     
026800          MOVE "Y" TO DAY-FOUND-SW.                                       
026900  312-EXIT.                                                               
027000      EXIT.                                                               
027100                                                                          
027200  320-FIND-OR-ADD-PROVIDER.                                               
027300      MOVE "320-FIND-OR-ADD-PROVIDER" TO PARA-NAME.                       
027400      MOVE "N" TO PROV-FOUND-SW.                                          
027500      MOVE ZERO TO PROV-SUB.                                              
027600      PERFORM 322-SCAN-ONE-PROVIDER THRU 322-EXIT                         
027700          VARYING PROV-SUB FROM 1 BY 1                                    
027800          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
027900          OR PROV-WAS-FOUND.                                              
028000                                                                          
028100      IF PROV-WAS-FOUND                                                   
028200          GO TO 320-EXIT.                                                 
028300                                                                          
028400      ADD +1 TO MXB-PROVIDER-COUNT(DAY-SUB).                              
028500      MOVE MXB-PROVIDER-COUNT(DAY-SUB) TO PROV-SUB.                       
028600      MOVE TS-PROVIDER OF TIMESHEET-REC TO                                
028700          MXB-PROV-NAME(DAY-SUB, PROV-SUB).                               
028800  320-EXIT.                                                               
028900      EXIT.                                                               
029000                                                                          
029100  322-SCAN-ONE-PROVIDER.                                                  
029200      IF MXB-PROV-NAME(DAY-SUB, PROV-SUB) =                               
029300          TS-PROVIDER OF TIMESHEET-REC                                    
029400          MOVE "Y" TO PROV-FOUND-SW.                                      
029500  322-EXIT.                                                               
029600      EXIT.                                                               
029700                                                                          
029800********* BUBBLE SORT -- MXT-DAY-COUNT IS BOUNDED AT 31, SO A             
029900********* STRAIGHT COMPARE SORT COSTS NOTHING WORTH OPTIMIZING.           
030000  400-SORT-DAY-TABLE.                                                     
030100      MOVE "400-SORT-DAY-TABLE" TO PARA-NAME.                             
030200      IF MXT-DAY-COUNT < 2                                                
030300          GO TO 400-EXIT.                                                 
030400                                                                          
030500      PERFORM 405-OUTER-PASS THRU 405-EXIT                                
030600          VARYING SORT-SUB-1 FROM 1 BY 1                                  
030700          UNTIL SORT-SUB-1 > MXT-DAY-COUNT - 1.                           
030800  400-EXIT.                                                               
030900      EXIT.                                                               
031000                                                                          
031100  405-OUTER-PASS.                                                         
031200      PERFORM 410-COMPARE-AND-SWAP THRU 410-EXIT                          
031300          VARYING SORT-SUB-2 FROM 1 BY 1                                  
031400          UNTIL SORT-SUB-2 > MXT-DAY-COUNT - SORT-SUB-1.                  
031500  405-EXIT.                                                               
031600      EXIT.                                                               
031700                                                                          
031800  410-COMPARE-AND-SWAP.                                                   
031900********* BUILD A YYYYMMDD KEY SO STRING COMPARE IS CHRONOLOGICAL         
032000      MOVE MXB-DATE(SORT-SUB-2)(1:2)  TO WS-SK-MONTH.                     
032100      MOVE MXB-DATE(SORT-SUB-2)(4:2)  TO WS-SK-DAY.                       
032200      MOVE MXB-DATE(SORT-SUB-2)(7:4)  TO WS-SK-YEAR.                      
032300      MOVE WS-SORT-KEY-NUM TO SORT-KEY-2.                                 
032400                                                                          
032500      MOVE MXB-DATE(SORT-SUB-2 + 1)(1:2)  TO WS-SK-MONTH.                 
032600      MOVE MXB-DATE(SORT-SUB-2 + 1)(4:2)  TO WS-SK-DAY.                   
032700      MOVE MXB-DATE(SORT-SUB-2 + 1)(7:4)  TO WS-SK-YEAR.                  
032800      MOVE WS-SORT-KEY-NUM TO SORT-KEY-1.                                 
032900                                                                          
033000      IF SORT-KEY-1 < SORT-KEY-2                                          
033100          MOVE MXT-DAY(SORT-SUB-2) TO WS-HOLD-DAY-ENTRY                   
033200          MOVE MXT-DAY(SORT-SUB-2 + 1) TO MXT-DAY(SORT-SUB-2)             
033300          MOVE WS-HOLD-DAY-ENTRY TO MXT-DAY(SORT-SUB-2 + 1).              
033400  410-EXIT.                                                               
033500      EXIT.                                                               
033600                                                                          
033700  700-BUILD-AND-WRITE-DAY-BLOCKS.                                         
033800      MOVE "700-BUILD-AND-WRITE-DAY-BLOCKS" TO PARA-NAME.                 
033900      PERFORM 710-WRITE-ONE-DAY-BLOCK THRU 710-EXIT                       
034000          VARYING DAY-SUB FROM 1 BY 1                                     
034100          UNTIL DAY-SUB > MXT-DAY-COUNT.                                  
034200  700-EXIT.                                                               
034300      EXIT.                                                               
034400                                                                          
034500  710-WRITE-ONE-DAY-BLOCK.                                                
034600      MOVE "710-WRITE-ONE-DAY-BLOCK" TO PARA-NAME.                        
034700      PERFORM 720-COMPUTE-PROVIDER-TOTALS THRU 720-EXIT.                  
034800      PERFORM 730-COMPUTE-INDIV-TOTALS THRU 730-EXIT.                     
034900                                                                          
035000      MOVE SPACES TO MATRIX-LINE-REC.                                     
035100      MOVE MXB-DATE(DAY-SUB) TO MX-LABEL.                                 
035200      MOVE ZERO TO MX-HOURS-1 MX-HOURS-2 MX-HOURS-3 MX-TOTAL.             
035300      MOVE SPACE TO MX-FLAG.                                              
035400      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
035500                                                                          
035600      MOVE SPACES TO MATRIX-LINE-REC.                                     
035700      MOVE "Service Provider" TO MX-LABEL.                                
035800      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
035900                                                                          
036000      PERFORM 740-WRITE-PROVIDER-ROW THRU 740-EXIT                        
036100          VARYING PROV-SUB FROM 1 BY 1                                    
036200          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
036300                                                                          
036400      MOVE SPACES TO MATRIX-LINE-REC.                                     
036500      MOVE "Total hours for individual" TO MX-LABEL.                      
036600      MOVE MXB-TOTAL-HOURS(DAY-SUB, 1) TO MX-HOURS-1.                     
036700      MOVE MXB-TOTAL-HOURS(DAY-SUB, 2) TO MX-HOURS-2.                     
036800      MOVE MXB-TOTAL-HOURS(DAY-SUB, 3) TO MX-HOURS-3.                     
036900      MOVE ZERO TO MX-TOTAL.                                              
037000      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
037100                                                                          
037200      MOVE SPACES TO MATRIX-LINE-REC.                                     
037300      MOVE "Total hrs pending in a 24hr period" TO MX-LABEL.              
037400      MOVE MXB-PENDING-HOURS(DAY-SUB, 1) TO MX-HOURS-1.                   
037500      MOVE MXB-PENDING-HOURS(DAY-SUB, 2) TO MX-HOURS-2.                   
037600      MOVE MXB-PENDING-HOURS(DAY-SUB, 3) TO MX-HOURS-3.                   
037700      MOVE ZERO TO MX-TOTAL.                                              
037800      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
037900                                                                          
038000      MOVE SPACES TO MATRIX-LINE-REC.                                     
038100      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
038200  710-EXIT.                                                               
038300      EXIT.                                                               
038400                                                                          
038500  720-COMPUTE-PROVIDER-TOTALS.                                            
038600      MOVE "720-COMPUTE-PROVIDER-TOTALS" TO PARA-NAME.                    
038700      PERFORM 722-SUM-ONE-PROVIDER THRU 722-EXIT                          
038800          VARYING PROV-SUB FROM 1 BY 1                                    
038900          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
039000  720-EXIT.                                                               
039100      EXIT.                                                               
039200                                                                          
039300  722-SUM-ONE-PROVIDER.                                                   
039400      COMPUTE MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) =                         
039500          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) +                          
039600          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) +                          
039700          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3).                           
039800  722-EXIT.                                                               
039900      EXIT.                                                               
040000                                                                          
040100  730-COMPUTE-INDIV-TOTALS.                                               
040200      MOVE "730-COMPUTE-INDIV-TOTALS" TO PARA-NAME.                       
040300      MOVE ZERO TO MXB-TOTAL-HOURS(DAY-SUB, 1)                            
040400                   MXB-TOTAL-HOURS(DAY-SUB, 2)                            
040500                   MXB-TOTAL-HOURS(DAY-SUB, 3).                           
040600                                                                          
040700      PERFORM 732-ADD-ONE-PROVIDER THRU 732-EXIT                          
040800          VARYING PROV-SUB FROM 1 BY 1                                    
040900          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
041000                                                                          
041100      PERFORM 734-COMPUTE-PENDING THRU 734-EXIT                           
041200          VARYING INDIV-SUB FROM 1 BY 1 UNTIL INDIV-SUB > 3.              
041300  730-EXIT.                                                               
041400      EXIT.                                                               
041500                                                                          
041600  734-COMPUTE-PENDING.                                                    
041700      COMPUTE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) =                     
041800          24 - MXB-TOTAL-HOURS(DAY-SUB, INDIV-SUB).                       
041900  734-EXIT.                                                               
042000      EXIT.                                                               
042100                                                                          
042200  732-ADD-ONE-PROVIDER.                                                   
042300      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) TO                         
042400          MXB-TOTAL-HOURS(DAY-SUB, 1).                                    
042500      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) TO                         
042600          MXB-TOTAL-HOURS(DAY-SUB, 2).                                    
042700      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3) TO                         
042800          MXB-TOTAL-HOURS(DAY-SUB, 3).                                    
042900  732-EXIT.                                                               
043000      EXIT.                                                               
043100                                                                          
043200  740-WRITE-PROVIDER-ROW.                                                 
043300      MOVE SPACES TO MATRIX-LINE-REC.                                     
043400      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO MX-LABEL.                  
043500      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) TO MX-HOURS-1.            
043600      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) TO MX-HOURS-2.            
043700      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3) TO MX-HOURS-3.            
043800      MOVE MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) TO MX-TOTAL.                 
043900      MOVE SPACE TO MX-FLAG.                                              
044000      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
044100  740-EXIT.                                                               
044200      EXIT.                                                               
044300                                                                          
044400  800-OPEN-FILES.                                                         
044500      MOVE "800-OPEN-FILES" TO PARA-NAME.                                 
044600      OPEN INPUT TIMESHEET-FILE.                                          
044700      OPEN OUTPUT MATRIX-OUT-FILE, SYSOUT.                                
044800  800-EXIT.                                                               
044900      EXIT.                                                               
045000                                                                          
045100  850-CLOSE-FILES.                                                        
045200      MOVE "850-CLOSE-FILES" TO PARA-NAME.                                
045300      CLOSE TIMESHEET-FILE, MATRIX-OUT-FILE, SYSOUT.                      
045400  850-EXIT.                                                               
045500      EXIT.                                                               
045600                                                                          
045700  900-READ-TIMESHEET.                                                     
045800      READ TIMESHEET-FILE INTO TIMESHEET-REC                              
045900          AT END MOVE "N" TO MORE-DATA-SW                                 
046000          GO TO 900-EXIT                                                  
046100      END-READ.                                                           
046200      ADD +1 TO RECORDS-READ.                                             
046300  900-EXIT.                                                               
046400      EXIT.                                                               
046500                                                                          
046600  999-CLEANUP.                                                            
046700      MOVE "999-CLEANUP" TO PARA-NAME.                                    
046800      PERFORM 850-CLOSE-FILES THRU 850-EXIT.                              
046900                                                                          
047000      DISPLAY "** TIMESHEET RECORDS READ **".                             
047100      DISPLAY RECORDS-READ.                                               
047200      DISPLAY "** RECORDS VALID **".                                      
047300      DISPLAY RECORDS-VALID.                                              
047400      DISPLAY "** RECORDS DROPPED **".                                    
047500      DISPLAY RECORDS-DROPPED.                                            
047600      DISPLAY "** DAY BLOCKS BUILT **".                                   
047700      DISPLAY DAYS-BUILT.                                                 
047800                                                                          
047900      DISPLAY "******** NORMAL END OF JOB MTXBUILD ********".             
048000  999-EXIT.                                                               
048100      EXIT.                                                               
048200                                                                          
048300  1000-ABEND-RTN.                                                         
048400      WRITE SYSOUT-REC FROM ABEND-REC.                                    
048500      PERFORM 850-CLOSE-FILES THRU 850-EXIT.                              
048600      DISPLAY "*** ABNORMAL END OF JOB - MTXBUILD ***" UPON               
048700          CONSOLE.                                                        
048800      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
