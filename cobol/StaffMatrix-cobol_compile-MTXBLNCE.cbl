000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  MTXBLNCE.                                                  
000300  AUTHOR. R. KIPLAGAT.                                                    
000400  INSTALLATION. HUMANECARE DATA CENTER.                                   
000500  DATE-WRITTEN. 05/12/88.                                                 
000600  DATE-COMPILED. 05/12/88.                                                
000700  SECURITY. NON-CONFIDENTIAL.                                             
000800                                                                          
000900*****************************************************************         
001000**REMARKS.                                                                
001100**                                                                        
001200**          THIS PROGRAM READS THE RAW DAILY STAFFING MATRIX              
001300**          PRODUCED BY MTXBUILD, PARSES EACH DAY BLOCK, AND              
001400**          BALANCES IT SO EVERY INDIVIDUAL RECEIVES EXACTLY 24           
001500**          HOURS OF COVERAGE.                                            
001600**                                                                        
001700**          STEP 1 TRIMS ANY PROVIDER WORKING OVER 16 HOURS A             
001800**          DAY, TAKING HOURS BACK IN OT/DM/DD ORDER DOWN TO A            
001900**          2-HOUR FLOOR.  STEP 2 FILLS WHATEVER IS STILL OWED TO         
002000**          AN INDIVIDUAL -- FIRST BY WAKING UP IDLE SUPPLEMENTAL         
002100**          STAFF ALREADY ON THE DAY, THEN BY ADDING SUPPLEMENTAL         
002200**          STAFF WHO AREN'T ON IT YET, AND ONLY AS A LAST RESORT         
002300**          BY TOPPING UP PROVIDERS ALREADY UNDER 16 HOURS.               
002400**                                                                        
002500**          EVERY CHANGE IS FLAGGED ON THE MATRIX AND LOGGED TO           
002600**          THE CHANGE FILE FOR CHGSUMRY.  A DAY THAT STILL OWES          
002700**          HOURS AFTER BOTH STEPS IS FLAGGED UNBALANCED.                 
002800**                                                                        
002900*****************************************************************         
003000                                                                          
003100*          INPUT FILE               -   HCS0001.MATRIX                    
003200*                                                                         
003300*          OUTPUT FILE PRODUCED     -   HCS0001.MATRIXB                   
003400*                                                                         
003500*          CHANGE FILE PRODUCED     -   HCS0001.CHGLOG                    
003600*                                                                         
003700*          DUMP FILE                -   SYSOUT                            
003800*                                                                         
003900*****************************************************************         
004000*  CHANGE LOG                                                             
004100*  ----------                                                             
004200*  051288 RK  INITIAL RELEASE.                                    051288RK
004300*  091190 RK  PROVIDERS DROPPED FROM 16 TO A 2-HOUR FLOOR ON      091190RK
004400*             STEP 1 REDUCTIONS -- HOUSE SUPERVISOR DIDN'T WANT           
004500*             AN AIDE'S DAY WIPED TO ZERO BY THE REDUCTION PASS.          
004600*  042693 MM  ADDED THE IDLE-ROSTER PASS AHEAD OF ADD-NEW-ROSTER  042693MM
004700*             -- WE WERE ADDING DUPLICATE ROWS FOR A SUPPLEMENTAL         
004800*             NURSE WHO WAS ALREADY ON THE DAY WITH ZERO HOURS.           
004900*  110398 RK  Y2K FOLLOW-UP -- CONFIRMED MXB-DATE NEVER NEEDS     110398RK
005000*             WINDOWING, FULL 4-DIGIT YEAR THROUGHOUT.                    
005100*  081501 JT  TOP-UP PASS (STEP 2.3) RECHECKS PROVIDER TOTAL      081501JT
005200*             AFTER EACH ADD SO A SECOND INDIVIDUAL DOESN'T PUSH          
005300*             THE SAME PROVIDER BACK OVER 16.                             
005400*  022004 RK  EXCEPTION RULES 4-6 (NON-ZERO MODIFY, 18-HOUR CAP,  022004RK
005500*             EMERGENCY COVERAGE) WRITTEN AT HOUSE SUPERVISOR'S           
005600*             REQUEST BUT NEVER APPROVED FOR THE PRODUCTION RUN --        
005700*             LEFT IN PLACE, GATED OFF, IN CASE THEY'RE APPROVED          
005800*             LATER.  DO NOT FLIP WS-EXCEPTION-RULES-SW WITHOUT           
005900*             SIGN-OFF FROM PROGRAM MANAGEMENT.                           
006000*****************************************************************         
006100                                                                          
006200  ENVIRONMENT DIVISION.                                                   
006300  CONFIGURATION SECTION.                                                  
006400  SOURCE-COMPUTER. IBM-390.                                               
006500  OBJECT-COMPUTER. IBM-390.                                               
006600  SPECIAL-NAMES.                                                          
006700      C01 IS NEXT-PAGE.                                                   
006800                                                                          
006900  INPUT-OUTPUT SECTION.                                                   
007000  FILE-CONTROL.                                                           
007100      SELECT SYSOUT                                                       
007200      ASSIGN TO UT-S-SYSOUT                                               
007300        ORGANIZATION IS SEQUENTIAL.                                       
007400                                                                          
007500      SELECT MATRIX-IN-FILE                                               
007600      ASSIGN TO UT-S-MATRIX                                               
007700        ACCESS MODE IS SEQUENTIAL                                         
007800        FILE STATUS IS OFCODE.                                            
007900                                                                          
008000      SELECT MATRIX-OUT-FILE                                              
008100      ASSIGN TO UT-S-MATRXB                                               
008200        ACCESS MODE IS SEQUENTIAL                                         
008300        FILE STATUS IS OFCODE.                                            
008400                                                                          
008500      SELECT CHANGE-LOG-FILE                                              
008600      ASSIGN TO UT-S-CHGLOG                                               
008700        ACCESS MODE IS SEQUENTIAL                                         
008800        FILE STATUS IS OFCODE.                                            
008900                                                                          
009000  DATA DIVISION.                                                          
009100  FILE SECTION.                                                           
009200  FD  SYSOUT                                                              
009300      RECORDING MODE IS F                                                 
009400      LABEL RECORDS ARE STANDARD                                          
009500      RECORD CONTAINS 130 CHARACTERS                                      
009600      BLOCK CONTAINS 0 RECORDS                                            
009700      DATA RECORD IS SYSOUT-REC.                                          
009800  01  SYSOUT-REC  PIC X(130).                                             
009900                                                                          
010000****** UNBALANCED DAILY MATRIX WRITTEN BY MTXBUILD.                       
010100  FD  MATRIX-IN-FILE                                                      
010200      RECORDING MODE IS F                                                 
010300      LABEL RECORDS ARE STANDARD                                          
010400      RECORD CONTAINS 80 CHARACTERS                                       
010500      BLOCK CONTAINS 0 RECORDS                                            
010600      DATA RECORD IS MATRIX-IN-REC.                                       
010700  01  MATRIX-IN-REC              PIC X(80).                               
010800                                                                          
010900****** BALANCED DAILY MATRIX, FLAGS APPLIED.  GOES TO CHGSUMRY            
011000****** AND TO THE HOUSE FOR REVIEW.                                       
011100  FD  MATRIX-OUT-FILE                                                     
011200      RECORDING MODE IS F                                                 
011300      LABEL RECORDS ARE STANDARD                                          
011400      RECORD CONTAINS 80 CHARACTERS                                       
011500      BLOCK CONTAINS 0 RECORDS                                            
011600      DATA RECORD IS MATRIX-OUT-REC.                                      
011700  01  MATRIX-OUT-REC              PIC X(80).                              
011800                                                                          
011900****** ONE RECORD PER BALANCING CHANGE.  LAST RECORD IS A                 
012000****** TRAILER CARRYING THE RUN-SUMMARY COUNTERS.                         
012100  FD  CHANGE-LOG-FILE                                                     
012200      RECORDING MODE IS F                                                 
012300      LABEL RECORDS ARE STANDARD                                          
012400      RECORD CONTAINS 90 CHARACTERS                                       
012500      BLOCK CONTAINS 0 RECORDS                                            
012600      DATA RECORD IS CHANGE-LOG-FD-REC.                                   
012700  01  CHANGE-LOG-FD-REC           PIC X(90).                              
012800                                                                          
012900*** QSAM FILE                                                             
013000  WORKING-STORAGE SECTION.                                                
013100                                                                          
013200  01  FILE-STATUS-CODES.                                                  
013300      05  OFCODE                  PIC X(02).                              
013400          88  CODE-WRITE          VALUE SPACES.                           
013500      05  FILLER                  PIC X(02).                              
013600                                                                          
013700  COPY MXLINE.                                                            
013800*** QSAM FILE                                                             
013900                                                                          
014000  COPY MXBLOCK.                                                           
014100                                                                          
014200  COPY CLREC.                                                             
014300*** QSAM FILE                                                             
014400                                                                          
014500  77  PARA-NAME                   PIC X(30) VALUE SPACES.                 
014600  77  WS-DATE                     PIC 9(06).                              
014700                                                                          
014800  01  COUNTERS-AND-SUBSCRIPTS.                                            
014900      05  DAY-SUB                 PIC 9(03) COMP.                         
015000      05  PROV-SUB                PIC 9(03) COMP.                         
015100      05  INDIV-SUB               PIC 9(03) COMP.                         
015200      05  ROSTER-SUB              PIC 9(03) COMP.                         
015300      05  FILLER                  PIC X(04).                              
015400                                                                          
015500  01  RUN-SUMMARY-COUNTERS.                                               
015600      05  SUM-DAYS-PROCESSED      PIC S9(5) COMP.                         
015700      05  SUM-DAYS-BALANCED       PIC S9(5) COMP.                         
015800      05  SUM-DAYS-UNBALANCED     PIC S9(5) COMP.                         
015900      05  SUM-PROVIDERS-ADDED     PIC S9(5) COMP.                         
016000      05  SUM-ENTRIES-MODIFIED    PIC S9(5) COMP.                         
016100      05  FILLER                  PIC X(05).                              
016200                                                                          
016300  01  BALANCING-WORK-FIELDS.                                              
016400      05  WS-EXCESS               PIC S9(3)V99 COMP-3.                    
016500      05  WS-REMAINING-EXCESS     PIC S9(3)V99 COMP-3.                    
016600      05  WS-REDUCIBLE            PIC S9(3)V99 COMP-3.                    
016700      05  WS-REDUCE-AMT           PIC S9(3)V99 COMP-3.                    
016800      05  WS-SET-AMT              PIC S9(3)V99 COMP-3.                    
016900      05  WS-ROOM                 PIC S9(3)V99 COMP-3.                    
017000      05  WS-TOPUP-AMT            PIC S9(3)V99 COMP-3.                    
017100      05  WS-CANDIDATE-NAME       PIC X(40).                              
017200      05  FILLER                  PIC X(04).                              
017300                                                                          
017400  01  WS-DATE-CANDIDATE           PIC X(10).                              
017500  01  WS-DATE-VALID-SWITCH        PIC X(01).                              
017600      88  DATE-ROW-IS-VALID       VALUE "Y".                              
017700                                                                          
017800  01  SWITCHES-AND-FLAGS.                                                 
017900      05  MORE-DATA-SW            PIC X(01) VALUE "Y".                    
018000          88  NO-MORE-DATA        VALUE "N".                              
018100      05  ON-ROSTER-SW            PIC X(01).                              
018200          88  ON-ROSTER           VALUE "Y".                              
018300      05  PROVIDER-PRESENT-SW     PIC X(01).                              
018400          88  PROVIDER-IS-PRESENT VALUE "Y".                              
018500      05  WS-EXCEPTION-RULES-SW   PIC X(01) VALUE "N".                    
018600********* NEVER SET TO "Y" ON THE PRODUCTION PATH -- SEE CHANGE           
018700********* LOG ENTRY 022004 RK.  RULES 4-6 ARE RETAINED BUT DEAD.          
018800          88  EXCEPTION-RULES-ON  VALUE "Y".                              
018900      05  FILLER                  PIC X(04).                              
019000                                                                          
019100  COPY ABENDREC.                                                          
019200*** QSAM FILE                                                             
019300                                                                          
019400  PROCEDURE DIVISION.                                                     
019500      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                             
019600      PERFORM 100-MAINLINE THRU 100-EXIT                                  
019700              UNTIL NO-MORE-DATA.                                         
019800      PERFORM 300-VALIDATE-DAY-BLOCKS THRU 300-EXIT.                      
019900      PERFORM 400-BALANCE-ALL-DAYS THRU 400-EXIT.                         
020000      PERFORM 800-WRITE-RUN-SUMMARY THRU 800-EXIT.                        
020100      PERFORM 999-CLEANUP THRU 999-EXIT.                                  
020200      MOVE +0 TO RETURN-CODE.                                             
020300      GOBACK.                                                             
020400                                                                          
020500  000-HOUSEKEEPING.                                                       
020600      MOVE "000-HOUSEKEEPING" TO PARA-NAME.                               
020700      DISPLAY "******** BEGIN JOB MTXBLNCE ********".                     
020800      ACCEPT  WS-DATE FROM DATE.                                          
020900      INITIALIZE RUN-SUMMARY-COUNTERS, MX-DAY-TABLE.                      
021000      PERFORM 850-OPEN-FILES THRU 850-EXIT.                               
021100      PERFORM 950-READ-MATRIX-IN THRU 950-EXIT.                           
021200      IF NO-MORE-DATA                                                     
021300          MOVE "EMPTY MATRIX FILE" TO ABEND-REASON                        
021400          GO TO 1000-ABEND-RTN.                                           
021500                                                                          
021600********* STRUCTURE CHECK -- THE FIRST RECORD ON A VALID MATRIX           
021700********* IS ALWAYS A DATE ROW.                                           
021800      MOVE MX-LABEL(1:10) TO WS-DATE-CANDIDATE.                           
021900      CALL "DATECHK" USING WS-DATE-CANDIDATE,                             
022000          WS-DATE-VALID-SWITCH.                                           
022100      IF NOT DATE-ROW-IS-VALID                                            
022200          MOVE "** INVALID MATRIX FILE STRUCTURE" TO ABEND-REASON         
022300          GO TO 1000-ABEND-RTN.                                           
022400  000-EXIT.                                                               
022500      EXIT.                                                               
022600                                                                          
022700  100-MAINLINE.                                                           
022800      MOVE "100-MAINLINE" TO PARA-NAME.                                   
022900      PERFORM 200-CLASSIFY-AND-FILE-LINE THRU 200-EXIT.                   
023000      PERFORM 950-READ-MATRIX-IN THRU 950-EXIT.                           
023100  100-EXIT.                                                               
023200      EXIT.                                                               
023300                                                                          
023400  200-CLASSIFY-AND-FILE-LINE.                                             
023500      MOVE "200-CLASSIFY-AND-FILE-LINE" TO PARA-NAME.                     
023600      MOVE MX-LABEL(1:10) TO WS-DATE-CANDIDATE.                           
023700      CALL "DATECHK" USING WS-DATE-CANDIDATE,                             
023800          WS-DATE-VALID-SWITCH.                                           
023900      IF DATE-ROW-IS-VALID                                                
024000          PERFORM 210-START-NEW-DAY THRU 210-EXIT                         
024100          GO TO 200-EXIT.                                                 
024200                                                                          
024300      IF MX-LBL-IS-HEADER OR MX-LBL-IS-BLANK                              
024400          OR MX-LBL-IS-TOTALS OR MX-LBL-IS-PENDING                        
024500          GO TO 200-EXIT.                                                 
024600                                                                          
024700      PERFORM 250-FILE-PROVIDER-ROW THRU 250-EXIT.                        
024800  200-EXIT.                                                               
024900      EXIT.                                                               
025000                                                                          
025100  210-START-NEW-DAY.                                                      
025200      MOVE "210-START-NEW-DAY" TO PARA-NAME.                              
025300      ADD +1 TO MXT-DAY-COUNT.                                            
025400      MOVE MXT-DAY-COUNT TO DAY-SUB.                                      
025500      MOVE MX-LABEL(1:10) TO MXB-DATE(DAY-SUB).                           
025600      ADD +1 TO SUM-DAYS-PROCESSED.                                       
025700  210-EXIT.                                                               
025800      EXIT.                                                               
025900                                                                          
026000  250-FILE-PROVIDER-ROW.                                                  
026100      MOVE "250-FILE-PROVIDER-ROW" TO PARA-NAME.                          
026200      ADD +1 TO MXB-PROVIDER-COUNT(DAY-SUB).                              
026300      MOVE MXB-PROVIDER-COUNT(DAY-SUB) TO PROV-SUB.                       
026400      MOVE MX-LABEL TO MXB-PROV-NAME(DAY-SUB, PROV-SUB).                  
026500      PERFORM 252-COERCE-HOURS THRU 252-EXIT.                             
026600  250-EXIT.                                                               
026700      EXIT.                                                               
026800                                                                          
026900********* NON-NUMERIC OR BLANK HOUR CELLS COERCE TO ZERO                  
027000  252-COERCE-HOURS.                                                       
027100      IF MX-HOURS-1 OF MATRIX-LINE-REC IS NOT NUMERIC                     
027200          MOVE ZERO TO MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1)               
027300      ELSE                                                                
027400          MOVE MX-HOURS-1 OF MATRIX-LINE-REC TO                           
027500              MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1).                       
027600                                                                          
027700      IF MX-HOURS-2 OF MATRIX-LINE-REC IS NOT NUMERIC                     
027800          MOVE ZERO TO MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2)               
027900      ELSE                                                                
028000          MOVE MX-HOURS-2 OF MATRIX-LINE-REC TO                           
028100              MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2).                       
028200                                                                          
028300      IF MX-HOURS-3 OF MATRIX-LINE-REC IS NOT NUMERIC                     
028400          MOVE ZERO TO MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3)               
028500      ELSE                                                                
028600          MOVE MX-HOURS-3 OF MATRIX-LINE-REC TO                           
028700              MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3).                       
028800  252-EXIT.                                                               
028900      EXIT.                                                               
029000                                                                          
029100  300-VALIDATE-DAY-BLOCKS.                                                
029200      MOVE "300-VALIDATE-DAY-BLOCKS" TO PARA-NAME.                        
029300      PERFORM 310-VALIDATE-ONE-DAY THRU 310-EXIT                          
029400          VARYING DAY-SUB FROM 1 BY 1                                     
029500          UNTIL DAY-SUB > MXT-DAY-COUNT.                                  
029600  300-EXIT.                                                               
029700      EXIT.                                                               
029800                                                                          
029900********* A DAY WITH NO PROVIDER ROWS IS A WARNING, NOT FATAL             
030000  310-VALIDATE-ONE-DAY.                                                   
030100      IF MXB-PROVIDER-COUNT(DAY-SUB) = ZERO                               
030200          MOVE "Y" TO MXB-NO-PROVIDERS-SW(DAY-SUB)                        
030300          DISPLAY "** WARNING - DAY HAS NO PROVIDER ROWS **"              
030400          DISPLAY MXB-DATE(DAY-SUB).                                      
030500  310-EXIT.                                                               
030600      EXIT.                                                               
030700                                                                          
030800  400-BALANCE-ALL-DAYS.                                                   
030900      MOVE "400-BALANCE-ALL-DAYS" TO PARA-NAME.                           
031000      PERFORM 410-BALANCE-ONE-DAY THRU 410-EXIT                           
031100          VARYING DAY-SUB FROM 1 BY 1                                     
031200          UNTIL DAY-SUB > MXT-DAY-COUNT.                                  
031300  400-EXIT.                                                               
031400      EXIT.                                                               
031500                                                                          
031600  410-BALANCE-ONE-DAY.                                                    
031700      MOVE "410-BALANCE-ONE-DAY" TO PARA-NAME.                            
031800      PERFORM 420-COMPUTE-PROVIDER-TOTALS THRU 420-EXIT.                  
031900      PERFORM 430-COMPUTE-INDIV-TOTALS THRU 430-EXIT.                     
032000      PERFORM 440-STEP1-FIX-OVERALLOCATION THRU 440-EXIT.                 
032100      PERFORM 420-COMPUTE-PROVIDER-TOTALS THRU 420-EXIT.                  
032200      PERFORM 430-COMPUTE-INDIV-TOTALS THRU 430-EXIT.                     
032300      PERFORM 500-FILL-GAPS-DAY THRU 500-EXIT.                            
032400      PERFORM 420-COMPUTE-PROVIDER-TOTALS THRU 420-EXIT.                  
032500      PERFORM 430-COMPUTE-INDIV-TOTALS THRU 430-EXIT.                     
032600      PERFORM 600-DAY-DISPOSITION THRU 600-EXIT.                          
032700      PERFORM 700-WRITE-DAY-BLOCK THRU 700-EXIT.                          
032800  410-EXIT.                                                               
032900      EXIT.                                                               
033000                                                                          
033100  420-COMPUTE-PROVIDER-TOTALS.                                            
033200      PERFORM 422-SUM-ONE-PROVIDER THRU 422-EXIT                          
033300          VARYING PROV-SUB FROM 1 BY 1                                    
033400          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
033500  420-EXIT.                                                               
033600      EXIT.                                                               
033700                                                                          
033800  422-SUM-ONE-PROVIDER.                                                   
033900      COMPUTE MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) =                         
034000          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) +                          
034100          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) +                          
034200          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3).                           
034300  422-EXIT.                                                               
034400      EXIT.                                                               
034500                                                                          
034600  430-COMPUTE-INDIV-TOTALS.                                               
034700      MOVE ZERO TO MXB-TOTAL-HOURS(DAY-SUB, 1)                            
034800                   MXB-TOTAL-HOURS(DAY-SUB, 2)                            
034900                   MXB-TOTAL-HOURS(DAY-SUB, 3).                           
035000      PERFORM 432-ADD-ONE-PROVIDER THRU 432-EXIT                          
035100          VARYING PROV-SUB FROM 1 BY 1                                    
035200          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
035300      PERFORM 434-COMPUTE-PENDING THRU 434-EXIT                           
035400          VARYING INDIV-SUB FROM 1 BY 1 UNTIL INDIV-SUB > 3.              
035500  430-EXIT.                                                               
035600      EXIT.                                                               
035700                                                                          
035800  432-ADD-ONE-PROVIDER.                                                   
035900      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) TO                         
036000          MXB-TOTAL-HOURS(DAY-SUB, 1).                                    
036100      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) TO                         
036200          MXB-TOTAL-HOURS(DAY-SUB, 2).                                    
036300      ADD MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3) TO                         
036400          MXB-TOTAL-HOURS(DAY-SUB, 3).                                    
036500  432-EXIT.                                                               
036600      EXIT.                                                               
036700                                                                          
036800  434-COMPUTE-PENDING.                                                    
036900      COMPUTE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) =                     
037000          24 - MXB-TOTAL-HOURS(DAY-SUB, INDIV-SUB).                       
037100  434-EXIT.                                                               
037200      EXIT.                                                               
037300********* STEP 1 -- TRIM ANY PROVIDER OVER 16 HOURS ON THIS DAY           
037400  440-STEP1-FIX-OVERALLOCATION.                                           
037500      MOVE "440-STEP1-FIX-OVERALLOCATION" TO PARA-NAME.                   
037600      PERFORM 442-FIX-ONE-PROVIDER THRU 442-EXIT                          
037700          VARYING PROV-SUB FROM 1 BY 1                                    
037800          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
037900  440-EXIT.                                                               
038000      EXIT.                                                               
038100                                                                          
038200  442-FIX-ONE-PROVIDER.                                                   
038300      COMPUTE WS-EXCESS =                                                 
038400          MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) - 16.                         
038500      IF WS-EXCESS NOT > 0                                                
038600          GO TO 442-EXIT.                                                 
038700                                                                          
038800      MOVE WS-EXCESS TO WS-REMAINING-EXCESS.                              
038900*** PRIORITY ORDER OT, THEN DM, THEN DD -- CHANGE LOG 091190 RK           
039000      MOVE 3 TO INDIV-SUB.                                                
039100      PERFORM 445-REDUCE-ONE-INDIV THRU 445-EXIT.                         
039200      IF WS-REMAINING-EXCESS > 0                                          
039300          MOVE 2 TO INDIV-SUB                                             
039400          PERFORM 445-REDUCE-ONE-INDIV THRU 445-EXIT.                     
039500      IF WS-REMAINING-EXCESS > 0                                          
039600          MOVE 1 TO INDIV-SUB                                             
039700          PERFORM 445-REDUCE-ONE-INDIV THRU 445-EXIT.                     
039800                                                                          
039900      IF WS-REMAINING-EXCESS > 0                                          
040000          DISPLAY "** WARNING - PROVIDER STILL OVER 16 HRS **"            
040100          DISPLAY MXB-PROV-NAME(DAY-SUB, PROV-SUB).                       
040200  442-EXIT.                                                               
040300      EXIT.                                                               
040400                                                                          
040500*** FLOOR OF 2 HOURS -- SEE CHANGE LOG 091190 RK                          
040600  445-REDUCE-ONE-INDIV.                                                   
040700      COMPUTE WS-REDUCIBLE =                                              
040800          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB) - 2.               
040900      IF WS-REDUCIBLE NOT > 0                                             
041000          GO TO 445-EXIT.                                                 
041100                                                                          
041200      IF WS-REDUCIBLE < WS-REMAINING-EXCESS                               
041300          MOVE WS-REDUCIBLE TO WS-REDUCE-AMT                              
041400      ELSE                                                                
041500          MOVE WS-REMAINING-EXCESS TO WS-REDUCE-AMT.                      
041600                                                                          
041700      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
041800          TO CL-OLD-HOURS.                                                
041900      SUBTRACT WS-REDUCE-AMT FROM                                         
042000          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
042100      SUBTRACT WS-REDUCE-AMT FROM                                         
042200          MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).                              
042300      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
042400          TO CL-NEW-HOURS.                                                
042500      SUBTRACT WS-REDUCE-AMT FROM WS-REMAINING-EXCESS.                    
042600      MOVE "O" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
042700                                                                          
042800      MOVE "REDUCED" TO CL-CHANGE-TYPE.                                   
042900      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
043000      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
043100      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
043200      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
043300      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
043400  445-EXIT.                                                               
043500      EXIT.                                                               
043600                                                                          
043700********* STEP 2 -- FILL WHAT'S STILL OWED, COLUMN ORDER DD/DM/OT         
043800  500-FILL-GAPS-DAY.                                                      
043900      MOVE "500-FILL-GAPS-DAY" TO PARA-NAME.                              
044000      PERFORM 510-FILL-ONE-INDIV THRU 510-EXIT                            
044100          VARYING INDIV-SUB FROM 1 BY 1 UNTIL INDIV-SUB > 3.              
044200  500-EXIT.                                                               
044300      EXIT.                                                               
044400                                                                          
044500  510-FILL-ONE-INDIV.                                                     
044600      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0                    
044700          GO TO 510-EXIT.                                                 
044800                                                                          
044900      PERFORM 520-USE-IDLE-SUPPLEMENTAL THRU 520-EXIT.                    
045000      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) > 0                        
045100          PERFORM 530-ADD-NEW-SUPPLEMENTAL THRU 530-EXIT.                 
045200      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) > 0                        
045300          PERFORM 540-TOPUP-EXISTING THRU 540-EXIT.                       
045400                                                                          
045500*** EXCEPTION RULES 4-6 -- GATED OFF, SEE CHANGE LOG 022004 RK            
045600      IF EXCEPTION-RULES-ON                                               
045700          PERFORM 550-EXCEPTION-RULES THRU 550-EXIT.                      
045800  510-EXIT.                                                               
045900      EXIT.                                                               
046000                                                                          
046100*** STEP 2.1 -- WAKE UP AN IDLE SUPPLEMENTAL PROVIDER ALREADY             
046200*** ON THE DAY BEFORE ADDING A NEW ROW -- SEE CHANGE LOG 042693 MM        
046300  520-USE-IDLE-SUPPLEMENTAL.                                              
046400      PERFORM 522-CHECK-ONE-PROV-FOR-IDLE THRU 522-EXIT                   
046500          VARYING PROV-SUB FROM 1 BY 1                                    
046600          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
046700          OR MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0.               
046800  520-EXIT.                                                               
046900      EXIT.                                                               
047000                                                                          
047100  522-CHECK-ONE-PROV-FOR-IDLE.                                            
047200      IF MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB) NOT = 0             
047300          GO TO 522-EXIT.                                                 
047400                                                                          
047500      PERFORM 524-TEST-ON-ROSTER THRU 524-EXIT.                           
047600      IF NOT ON-ROSTER                                                    
047700          GO TO 522-EXIT.                                                 
047800                                                                          
047900      PERFORM 526-SET-IDLE-HOURS THRU 526-EXIT.                           
048000  522-EXIT.                                                               
048100      EXIT.                                                               
048200                                                                          
048300  524-TEST-ON-ROSTER.                                                     
048400      MOVE "N" TO ON-ROSTER-SW.                                           
048500      IF MXB-PROV-NAME(DAY-SUB, PROV-SUB) = WS-ROSTER-NAME(1)             
048600          MOVE "Y" TO ON-ROSTER-SW                                        
048700          GO TO 524-EXIT.                                                 
048800      IF MXB-PROV-NAME(DAY-SUB, PROV-SUB) = WS-ROSTER-NAME(2)             
048900          MOVE "Y" TO ON-ROSTER-SW                                        
049000          GO TO 524-EXIT.                                                 
049100      IF MXB-PROV-NAME(DAY-SUB, PROV-SUB) = WS-ROSTER-NAME(3)             
049200          MOVE "Y" TO ON-ROSTER-SW.                                       
049300  524-EXIT.                                                               
049400      EXIT.                                                               
049500                                                                          
049600  526-SET-IDLE-HOURS.                                                     
049700      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) < 16                       
049800          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) TO WS-SET-AMT        
049900      ELSE                                                                
050000          MOVE 16 TO WS-SET-AMT.                                          
050100                                                                          
050200      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
050300          TO CL-OLD-HOURS.                                                
050400      MOVE WS-SET-AMT TO                                                  
050500          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
050600      ADD WS-SET-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).                
050700      MOVE WS-SET-AMT TO CL-NEW-HOURS.                                    
050800      SUBTRACT WS-SET-AMT FROM                                            
050900          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
051000      MOVE "G" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
051100                                                                          
051200      MOVE "SET" TO CL-CHANGE-TYPE.                                       
051300      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
051400      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
051500      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
051600      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
051700      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
051800  526-EXIT.                                                               
051900      EXIT.                                                               
052000                                                                          
052100*** STEP 2.2 -- ADD A NEW SUPPLEMENTAL ROW, ROSTER ORDER, IF NOT          
052200*** ALREADY ON THE DAY.  APPENDED ROWS LAND AHEAD OF THE TOTALS           
052300*** ROW BECAUSE 700-WRITE-DAY-BLOCK ALWAYS WRITES THE TOTALS ROW          
052400*** AFTER EVERY CURRENT PROVIDER ROW.                                     
052500  530-ADD-NEW-SUPPLEMENTAL.                                               
052600      PERFORM 532-TRY-ONE-ROSTER-PROVIDER THRU 532-EXIT                   
052700          VARYING ROSTER-SUB FROM 1 BY 1                                  
052800          UNTIL ROSTER-SUB > 3                                            
052900          OR MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0.               
053000  530-EXIT.                                                               
053100      EXIT.                                                               
053200                                                                          
053300  532-TRY-ONE-ROSTER-PROVIDER.                                            
053400      MOVE WS-ROSTER-NAME(ROSTER-SUB) TO WS-CANDIDATE-NAME.               
053500      PERFORM 534-TEST-PROVIDER-PRESENT THRU 534-EXIT.                    
053600      IF PROVIDER-IS-PRESENT                                              
053700          GO TO 532-EXIT.                                                 
053800                                                                          
053900      PERFORM 536-APPEND-NEW-PROVIDER-ROW THRU 536-EXIT.                  
054000  532-EXIT.                                                               
054100      EXIT.                                                               
054200                                                                          
054300  534-TEST-PROVIDER-PRESENT.                                              
054400      MOVE "N" TO PROVIDER-PRESENT-SW.                                    
054500      PERFORM 535-SCAN-ONE-FOR-PRESENT THRU 535-EXIT                      
054600          VARYING PROV-SUB FROM 1 BY 1                                    
054700          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
054800          OR PROVIDER-IS-PRESENT.                                         
054900  534-EXIT.                                                               
055000      EXIT.                                                               
055100                                                                          
055200  535-SCAN-ONE-FOR-PRESENT.                                               
055300      IF MXB-PROV-NAME(DAY-SUB, PROV-SUB) = WS-CANDIDATE-NAME             
055400          MOVE "Y" TO PROVIDER-PRESENT-SW.                                
055500  535-EXIT.                                                               
055600      EXIT.                                                               
055700                                                                          
055800  536-APPEND-NEW-PROVIDER-ROW.                                            
055900      ADD +1 TO MXB-PROVIDER-COUNT(DAY-SUB).                              
056000      MOVE MXB-PROVIDER-COUNT(DAY-SUB) TO PROV-SUB.                       
056100      MOVE ZERO TO MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1)                   
056200                   MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2)                   
056300                   MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3)                   
056400                   MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).                     
056500      MOVE WS-CANDIDATE-NAME TO MXB-PROV-NAME(DAY-SUB, PROV-SUB).         
056600      MOVE "Y" TO MXB-PROV-NEW-SW(DAY-SUB, PROV-SUB).                     
056700                                                                          
056800      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) < 16                       
056900          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) TO WS-SET-AMT        
057000      ELSE                                                                
057100          MOVE 16 TO WS-SET-AMT.                                          
057200                                                                          
057300      MOVE ZERO TO CL-OLD-HOURS.                                          
057400      MOVE WS-SET-AMT TO                                                  
057500          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
057600      MOVE WS-SET-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).               
057700      MOVE WS-SET-AMT TO CL-NEW-HOURS.                                    
057800      SUBTRACT WS-SET-AMT FROM                                            
057900          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
058000      MOVE "G" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
058100                                                                          
058200      MOVE "ADDED" TO CL-CHANGE-TYPE.                                     
058300      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
058400      MOVE WS-CANDIDATE-NAME TO CL-PROVIDER.                              
058500      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
058600      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
058700      ADD +1 TO SUM-PROVIDERS-ADDED.                                      
058800      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
058900  536-EXIT.                                                               
059000      EXIT.                                                               
059100                                                                          
059200*** STEP 2.3 -- LAST RESORT, TOP UP A PROVIDER STILL UNDER 16             
059300*** HOURS.  RECHECKS PROV TOTAL AFTER EACH ADD -- SEE 081501 JT.          
059400  540-TOPUP-EXISTING.                                                     
059500      PERFORM 542-TOPUP-ONE-PROVIDER THRU 542-EXIT                        
059600          VARYING PROV-SUB FROM 1 BY 1                                    
059700          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
059800          OR MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0.               
059900  540-EXIT.                                                               
060000      EXIT.                                                               
060100                                                                          
060200  542-TOPUP-ONE-PROVIDER.                                                 
060300      IF MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) NOT < 16                       
060400          GO TO 542-EXIT.                                                 
060500                                                                          
060600      COMPUTE WS-ROOM = 16 - MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).           
060700      IF WS-ROOM < MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                  
060800          MOVE WS-ROOM TO WS-TOPUP-AMT                                    
060900      ELSE                                                                
061000          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                      
061100              TO WS-TOPUP-AMT.                                            
061200                                                                          
061300      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
061400          TO CL-OLD-HOURS.                                                
061500      ADD WS-TOPUP-AMT TO                                                 
061600          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
061700      ADD WS-TOPUP-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).              
061800      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
061900          TO CL-NEW-HOURS.                                                
062000      SUBTRACT WS-TOPUP-AMT FROM                                          
062100          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
062200      MOVE "Y" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
062300                                                                          
062400      MOVE "INCREASED" TO CL-CHANGE-TYPE.                                 
062500      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
062600      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
062700      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
062800      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
062900      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
063000  542-EXIT.                                                               
063100      EXIT.                                                               
063200                                                                          
063300********* EXCEPTION RULES 4-6 -- WRITTEN BUT NEVER CALLED ON THE          
063400********* PRODUCTION PATH.  WS-EXCEPTION-RULES-SW NEVER FLIPS TO          
063500********* "Y" ANYWHERE IN THIS PROGRAM.  SEE CHANGE LOG 022004 RK.        
063600  550-EXCEPTION-RULES.                                                    
063700      MOVE "550-EXCEPTION-RULES" TO PARA-NAME.                            
063800      PERFORM 552-MODIFY-NONZERO-ENTRIES THRU 552-EXIT.                   
063900      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) > 0                        
064000          PERFORM 554-RAISE-CAP-TO-18 THRU 554-EXIT.                      
064100      IF MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) > 0                        
064200          AND INDIV-SUB = 3                                               
064300          PERFORM 556-EMERGENCY-CAROLYN-PORTER THRU 556-EXIT.             
064400  550-EXIT.                                                               
064500      EXIT.                                                               
064600                                                                          
064700*** RULE 4 -- MODIFY ANY NON-ZERO ENTRY UP TOWARD THE 16-HOUR CAP         
064800  552-MODIFY-NONZERO-ENTRIES.                                             
064900      PERFORM 553-MODIFY-ONE-PROVIDER THRU 553-EXIT                       
065000          VARYING PROV-SUB FROM 1 BY 1                                    
065100          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
065200          OR MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0.               
065300  552-EXIT.                                                               
065400      EXIT.                                                               
065500                                                                          
065600  553-MODIFY-ONE-PROVIDER.                                                
065700      IF MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB) = ZERO              
065800          GO TO 553-EXIT.                                                 
065900      IF MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) NOT < 16                       
066000          GO TO 553-EXIT.                                                 
066100                                                                          
066200      COMPUTE WS-ROOM = 16 - MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).           
066300      IF WS-ROOM < MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                  
066400          MOVE WS-ROOM TO WS-TOPUP-AMT                                    
066500      ELSE                                                                
066600          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                      
066700              TO WS-TOPUP-AMT.                                            
066800                                                                          
066900      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
067000          TO CL-OLD-HOURS.                                                
067100      ADD WS-TOPUP-AMT TO                                                 
067200          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
067300      ADD WS-TOPUP-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).              
067400      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
067500          TO CL-NEW-HOURS.                                                
067600      SUBTRACT WS-TOPUP-AMT FROM                                          
067700          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
067800      MOVE "O" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
067900                                                                          
068000      MOVE "MODIFIED" TO CL-CHANGE-TYPE.                                  
068100      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
068200      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
068300      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
068400      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
068500      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
068600  553-EXIT.                                                               
068700      EXIT.                                                               
068800                                                                          
068900*** RULE 5 -- RAISE THE CAP TO 18 FOR ANY PROVIDER STILL SHORT            
069000  554-RAISE-CAP-TO-18.                                                    
069100      PERFORM 555-RAISE-ONE-PROVIDER THRU 555-EXIT                        
069200          VARYING PROV-SUB FROM 1 BY 1                                    
069300          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB)                    
069400          OR MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB) NOT > 0.               
069500  554-EXIT.                                                               
069600      EXIT.                                                               
069700                                                                          
069800  555-RAISE-ONE-PROVIDER.                                                 
069900      IF MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) NOT < 18                       
070000          GO TO 555-EXIT.                                                 
070100                                                                          
070200      COMPUTE WS-ROOM = 18 - MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).           
070300      IF WS-ROOM < MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                  
070400          MOVE WS-ROOM TO WS-TOPUP-AMT                                    
070500      ELSE                                                                
070600          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                      
070700              TO WS-TOPUP-AMT.                                            
070800                                                                          
070900      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
071000          TO CL-OLD-HOURS.                                                
071100      ADD WS-TOPUP-AMT TO                                                 
071200          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
071300      ADD WS-TOPUP-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).              
071400      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
071500          TO CL-NEW-HOURS.                                                
071600      SUBTRACT WS-TOPUP-AMT FROM                                          
071700          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
071800      MOVE "O" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
071900                                                                          
072000      MOVE "MODIFIED" TO CL-CHANGE-TYPE.                                  
072100      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
072200      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
072300      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
072400      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
072500      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
072600  555-EXIT.                                                               
072700      EXIT.                                                               
072800                                                                          
072900*** RULE 6 -- EMERGENCY OT-ONLY COVERAGE, CAROLYN PORTER, LAST            
073000*** RESORT OF LAST RESORTS.                                               
073100  556-EMERGENCY-CAROLYN-PORTER.                                           
073200      MOVE WS-EMERGENCY-PROVIDER TO WS-CANDIDATE-NAME.                    
073300      PERFORM 534-TEST-PROVIDER-PRESENT THRU 534-EXIT.                    
073400      IF PROVIDER-IS-PRESENT                                              
073500          PERFORM 557-TOPUP-CAROLYN THRU 557-EXIT                         
073600      ELSE                                                                
073700          PERFORM 536-APPEND-NEW-PROVIDER-ROW THRU 536-EXIT.              
073800  556-EXIT.                                                               
073900      EXIT.                                                               
074000                                                                          
074100  557-TOPUP-CAROLYN.                                                      
074200      IF MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) NOT < 16                       
074300          GO TO 557-EXIT.                                                 
074400                                                                          
074500      COMPUTE WS-ROOM = 16 - MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).           
074600      IF WS-ROOM < MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                  
074700          MOVE WS-ROOM TO WS-TOPUP-AMT                                    
074800      ELSE                                                                
074900          MOVE MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB)                      
075000              TO WS-TOPUP-AMT.                                            
075100                                                                          
075200      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
075300          TO CL-OLD-HOURS.                                                
075400      ADD WS-TOPUP-AMT TO                                                 
075500          MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB).                   
075600      ADD WS-TOPUP-AMT TO MXB-PROV-TOTAL(DAY-SUB, PROV-SUB).              
075700      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, INDIV-SUB)                   
075800          TO CL-NEW-HOURS.                                                
075900      SUBTRACT WS-TOPUP-AMT FROM                                          
076000          MXB-PENDING-HOURS(DAY-SUB, INDIV-SUB).                          
076100      MOVE "G" TO MXB-PROV-FLAG(DAY-SUB, PROV-SUB).                       
076200                                                                          
076300      MOVE "INCREASED" TO CL-CHANGE-TYPE.                                 
076400      MOVE MXB-DATE(DAY-SUB) TO CL-DATE.                                  
076500      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO CL-PROVIDER.               
076600      MOVE WS-INDIV-CODE(INDIV-SUB) TO CL-INDIVIDUAL.                     
076700      PERFORM 900-WRITE-CHANGE-LOG THRU 900-EXIT.                         
076800      ADD +1 TO SUM-ENTRIES-MODIFIED.                                     
076900  557-EXIT.                                                               
077000      EXIT.                                                               
077100                                                                          
077200********* A DAY IS BALANCED ONLY WHEN EVERY INDIVIDUAL'S PENDING          
077300********* HOURS CAME BACK TO EXACTLY ZERO                                 
077400  600-DAY-DISPOSITION.                                                    
077500      MOVE "600-DAY-DISPOSITION" TO PARA-NAME.                            
077600      IF MXB-PENDING-HOURS(DAY-SUB, 1) = ZERO                             
077700          AND MXB-PENDING-HOURS(DAY-SUB, 2) = ZERO                        
077800          AND MXB-PENDING-HOURS(DAY-SUB, 3) = ZERO                        
077900          MOVE SPACE TO MXB-UNBALANCED-SW(DAY-SUB)                        
078000          ADD +1 TO SUM-DAYS-BALANCED                                     
078100      ELSE                                                                
078200          MOVE "Y" TO MXB-UNBALANCED-SW(DAY-SUB)                          
078300          ADD +1 TO SUM-DAYS-UNBALANCED.                                  
078400  600-EXIT.                                                               
078500      EXIT.                                                               
078600                                                                          
078700  700-WRITE-DAY-BLOCK.                                                    
078800      MOVE "700-WRITE-DAY-BLOCK" TO PARA-NAME.                            
078900      MOVE SPACES TO MATRIX-LINE-REC.                                     
079000      MOVE MXB-DATE(DAY-SUB) TO MX-LABEL.                                 
079100      MOVE ZERO TO MX-HOURS-1 MX-HOURS-2 MX-HOURS-3 MX-TOTAL.             
079200      IF MXB-DAY-UNBALANCED(DAY-SUB)                                      
079300          MOVE "R" TO MX-FLAG                                             
079400      ELSE                                                                
079500          MOVE SPACE TO MX-FLAG.                                          
079600      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
079700                                                                          
079800      MOVE SPACES TO MATRIX-LINE-REC.                                     
079900      MOVE "Service Provider" TO MX-LABEL.                                
080000      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
080100                                                                          
080200      PERFORM 710-WRITE-PROVIDER-ROW THRU 710-EXIT                        
080300          VARYING PROV-SUB FROM 1 BY 1                                    
080400          UNTIL PROV-SUB > MXB-PROVIDER-COUNT(DAY-SUB).                   
080500                                                                          
080600      MOVE SPACES TO MATRIX-LINE-REC.                                     
080700      MOVE "Total hours for individual" TO MX-LABEL.                      
080800      MOVE MXB-TOTAL-HOURS(DAY-SUB, 1) TO MX-HOURS-1.                     
080900      MOVE MXB-TOTAL-HOURS(DAY-SUB, 2) TO MX-HOURS-2.                     
081000      MOVE MXB-TOTAL-HOURS(DAY-SUB, 3) TO MX-HOURS-3.                     
081100      MOVE ZERO TO MX-TOTAL.                                              
081200      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
081300                                                                          
081400      MOVE SPACES TO MATRIX-LINE-REC.                                     
081500      MOVE "Total hrs pending in a 24hr period" TO MX-LABEL.              
081600      MOVE MXB-PENDING-HOURS(DAY-SUB, 1) TO MX-HOURS-1.                   
081700      MOVE MXB-PENDING-HOURS(DAY-SUB, 2) TO MX-HOURS-2.                   
081800      MOVE MXB-PENDING-HOURS(DAY-SUB, 3) TO MX-HOURS-3.                   
081900      MOVE ZERO TO MX-TOTAL.                                              
082000      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
082100                                                                          
082200      MOVE SPACES TO MATRIX-LINE-REC.                                     
082300      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
082400  700-EXIT.                                                               
082500      EXIT.                                                               
082600                                                                          
082700  710-WRITE-PROVIDER-ROW.                                                 
082800      MOVE SPACES TO MATRIX-LINE-REC.                                     
082900      MOVE MXB-PROV-NAME(DAY-SUB, PROV-SUB) TO MX-LABEL.                  
083000      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 1) TO MX-HOURS-1.            
083100      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 2) TO MX-HOURS-2.            
083200      MOVE MXB-PROV-HOURS(DAY-SUB, PROV-SUB, 3) TO MX-HOURS-3.            
083300      MOVE MXB-PROV-TOTAL(DAY-SUB, PROV-SUB) TO MX-TOTAL.                 
083400      MOVE MXB-PROV-FLAG(DAY-SUB, PROV-SUB) TO MX-FLAG.                   
083500      WRITE MATRIX-OUT-REC FROM MATRIX-LINE-REC.                          
083600  710-EXIT.                                                               
083700      EXIT.                                                               
083800                                                                          
083900********* TRAILER RECORD -- CARRIES THE RUN-SUMMARY COUNTERS              
084000********* FORWARD TO CHGSUMRY                                             
084100  800-WRITE-RUN-SUMMARY.                                                  
084200      MOVE "800-WRITE-RUN-SUMMARY" TO PARA-NAME.                          
084300      MOVE SPACES TO CHANGE-LOG-REC.                                      
084400      MOVE "TRAILER" TO CLT-RECORD-TYPE.                                  
084500      MOVE SUM-DAYS-PROCESSED TO CLT-DAYS-PROCESSED.                      
084600      MOVE SUM-DAYS-BALANCED TO CLT-DAYS-BALANCED.                        
084700      MOVE SUM-DAYS-UNBALANCED TO CLT-DAYS-UNBALANCED.                    
084800      MOVE SUM-PROVIDERS-ADDED TO CLT-PROVIDERS-ADDED.                    
084900      MOVE SUM-ENTRIES-MODIFIED TO CLT-ENTRIES-MODIFIED.                  
085000      WRITE CHANGE-LOG-FD-REC FROM CHANGE-LOG-TRAILER.                    
085100  800-EXIT.                                                               
085200      EXIT.                                                               
085300                                                                          
085400  850-OPEN-FILES.                                                         
085500      MOVE "850-OPEN-FILES" TO PARA-NAME.                                 
085600      OPEN INPUT  MATRIX-IN-FILE.                                         
085700      OPEN OUTPUT MATRIX-OUT-FILE.                                        
085800      OPEN OUTPUT CHANGE-LOG-FILE.                                        
085900      OPEN OUTPUT SYSOUT.                                                 
086000  850-EXIT.                                                               
086100      EXIT.                                                               
086200                                                                          
086300  860-CLOSE-FILES.                                                        
086400      MOVE "860-CLOSE-FILES" TO PARA-NAME.                                
086500      CLOSE MATRIX-IN-FILE.                                               
086600      CLOSE MATRIX-OUT-FILE.                                              
086700      CLOSE CHANGE-LOG-FILE.                                              
086800      CLOSE SYSOUT.                                                       
086900  860-EXIT.                                                               
087000      EXIT.                                                               
087100                                                                          
087200  900-WRITE-CHANGE-LOG.                                                   
087300      MOVE "900-WRITE-CHANGE-LOG" TO PARA-NAME.                           
087400      WRITE CHANGE-LOG-FD-REC FROM CHANGE-LOG-REC.                        
087500  900-EXIT.                                                               
087600      EXIT.                                                               
087700                                                                          
087800  950-READ-MATRIX-IN.                                                     
087900      MOVE "950-READ-MATRIX-IN" TO PARA-NAME.                             
088000      READ MATRIX-IN-FILE INTO MATRIX-LINE-REC                            
088100          AT END                                                          
088200              MOVE "N" TO MORE-DATA-SW                                    
088300      END-READ.                                                           
088400  950-EXIT.                                                               
088500      EXIT.                                                               
088600                                                                          
088700  999-CLEANUP.                                                            
088800      MOVE "999-CLEANUP" TO PARA-NAME.                                    
088900      PERFORM 860-CLOSE-FILES THRU 860-EXIT.                              
089000      DISPLAY "DAYS PROCESSED  - " SUM-DAYS-PROCESSED.                    
089100      DISPLAY "DAYS BALANCED   - " SUM-DAYS-BALANCED.                     
089200      DISPLAY "DAYS UNBALANCED - " SUM-DAYS-UNBALANCED.                   
089300      DISPLAY "PROVIDERS ADDED - " SUM-PROVIDERS-ADDED.                   
089400      DISPLAY "ENTRIES CHANGED - " SUM-ENTRIES-MODIFIED.                  
089500      DISPLAY "******** JOB MTXBLNCE ENDED NORMALLY ********".            
089600  999-EXIT.                                                               
089700      EXIT.                                                               
089800                                                                          
089900  1000-ABEND-RTN.                                                         
090000      MOVE "1000-ABEND-RTN" TO PARA-NAME.                                 
090100      WRITE SYSOUT-REC FROM ABEND-REC.                                    
090200      DISPLAY "*** ABNORMAL END OF JOB - MTXBLNCE ***".                   
090300      DISPLAY ABEND-REASON.                                               
090400      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
090500  1000-EXIT.                                                              
090600      EXIT.                                                               
