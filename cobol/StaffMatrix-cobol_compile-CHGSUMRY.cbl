000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  CHGSUMRY.                                                  
000300  AUTHOR. R. KIPLAGAT.                                                    
000400  INSTALLATION. HUMANECARE DATA CENTER.                                   
000500  DATE-WRITTEN. 05/19/88.                                                 
000600  DATE-COMPILED. 05/19/88.                                                
000700  SECURITY. NON-CONFIDENTIAL.                                             
000800                                                                          
000900******************************************************************        
001000**REMARKS.                                                                
001100**                                                                        
001200**          THIS PROGRAM PRINTS THE CHANGE-SUMMARY REPORT FROM THE        
001300**          CHANGE FILE MTXBLNCE PRODUCES -- ONE DETAIL LINE PER          
001400**          CHANGE (ADDED/INCREASED/REDUCED/SET/MODIFIED), IN THE         
001500**          ORDER MTXBLNCE WROTE THEM (DATE ORDER, NO CONTROL             
001600**          BREAKS), FOLLOWED BY THE RUN-SUMMARY STATISTICS BLOCK         
001700**          CARRIED FORWARD ON THE TRAILER RECORD IT WRITES.              
001800**                                                                        
001900******************************************************************        
002000                                                                          
002100**          INPUT FILE               -   HCS0001.CHGLOG                   
002200**                                                                        
002300**          REPORT FILE PRODUCED     -   HCS0001.CHGRPT                   
002400**                                                                        
002500**          DUMP FILE                -   SYSOUT                           
002600**                                                                        
002700******************************************************************        
002800**  CHANGE LOG                                                            
002900**  ----------                                                            
003000**  051988 RK  INITIAL RELEASE.                                   051988RK
003100**  062290 RK  COLUMN HEADINGS NOW REPEAT ON EVERY PAGE, NOT JUST 062290RK
003200**             PAGE 1 -- HOUSE KEPT TEARING THE HEADER SHEET OFF          
003300**             THE FANFOLD BEFORE FILING THE REPORT.                      
003400**  050193 MM  REPORT LINE WIDENED TO CARRY THE FULL 40-BYTE      050193MM
003500**             PROVIDER NAME -- TRUNCATED NAMES WERE CONFUSED             
003600**             WITH ONE ANOTHER ON THE WARD FLOOR.                        
003700**  021599 JT  Y2K FOLLOW-UP -- CL-DATE PRINTS THE FULL 4-DIGIT   021599JT
003800**             YEAR AS STORED, NO WINDOWING IN THIS PROGRAM.              
003900**  081501 JT  STATISTICS BLOCK NOW READS THE TRAILER RECORD      081501JT
004000**             DIRECTLY INSTEAD OF A SEPARATE HCS0001.RUNSTAT             
004100**             FILE -- ONE FEWER FILE FOR OPERATIONS TO SCHEDULE.         
004200**  022004 RK  PAGE-BREAK THRESHOLD DROPPED FROM 50 TO 45 LINES   022004RK
004300**             TO MATCH THE SHOP'S STANDARD FANFOLD STOCK.                
004400******************************************************************        
004500                                                                          
004600  ENVIRONMENT DIVISION.                                                   
004700  CONFIGURATION SECTION.                                                  
004800  SOURCE-COMPUTER. IBM-390.                                               
004900  OBJECT-COMPUTER. IBM-390.                                               
005000  SPECIAL-NAMES.                                                          
005100      C01 IS NEXT-PAGE.                                                   
005200                                                                          
005300  INPUT-OUTPUT SECTION.                                                   
005400  FILE-CONTROL.                                                           
005500      SELECT SYSOUT                                                       
005600      ASSIGN TO UT-S-SYSOUT                                               
005700        ORGANIZATION IS SEQUENTIAL.                                       
005800                                                                          
005900      SELECT CHANGE-LOG-FILE                                              
006000      ASSIGN TO UT-S-CHGLOG                                               
006100        ACCESS MODE IS SEQUENTIAL                                         
006200        FILE STATUS IS OFCODE.                                            
006300                                                                          
006400      SELECT REPORT-FILE                                                  
006500      ASSIGN TO UT-S-CHGRPT                                               
006600        ACCESS MODE IS SEQUENTIAL                                         
006700        FILE STATUS IS OFCODE.                                            
006800                                                                          
006900  DATA DIVISION.                                                          
007000  FILE SECTION.                                                           
007100  FD  SYSOUT                                                              
007200      RECORDING MODE IS F                                                 
007300      LABEL RECORDS ARE STANDARD                                          
007400      RECORD CONTAINS 130 CHARACTERS                                      
007500      BLOCK CONTAINS 0 RECORDS                                            
007600      DATA RECORD IS SYSOUT-REC.                                          
007700  01  SYSOUT-REC  PIC X(130).                                             
007800                                                                          
007900******* CHANGE RECORDS WRITTEN BY MTXBLNCE.  LAST RECORD ON THE           
008000******* FILE IS A TRAILER, NOT A CHANGE -- SEE CL-IS-TRAILER.             
008100  FD  CHANGE-LOG-FILE                                                     
008200      RECORDING MODE IS F                                                 
008300      LABEL RECORDS ARE STANDARD                                          
008400      RECORD CONTAINS 90 CHARACTERS                                       
008500      BLOCK CONTAINS 0 RECORDS                                            
008600      DATA RECORD IS CHANGE-LOG-FD-REC.                                   
008700  01  CHANGE-LOG-FD-REC           PIC X(90).                              
008800                                                                          
008900******* 132-COLUMN PRINT FILE -- PAGE HEADING, COLUMN HEADINGS,           
009000******* ONE DETAIL LINE PER CHANGE, TRAILING STATISTICS BLOCK.            
009100  FD  REPORT-FILE                                                         
009200      RECORDING MODE IS F                                                 
009300      LABEL RECORDS ARE STANDARD                                          
009400      RECORD CONTAINS 132 CHARACTERS                                      
009500      BLOCK CONTAINS 0 RECORDS                                            
009600      DATA RECORD IS RPT-REC.                                             
009700  01  RPT-REC  PIC X(132).                                                
009800                                                                          
009900**** QSAM FILE                                                            
010000  WORKING-STORAGE SECTION.                                                
010100                                                                          
010200  01  FILE-STATUS-CODES.                                                  
010300      05  OFCODE                  PIC X(02).                              
010400          88  CODE-WRITE          VALUE SPACES.                           
010500      05  FILLER                  PIC X(02).                              
010600                                                                          
010700  COPY CLREC.                                                             
010800**** QSAM FILE                                                            
010900                                                                          
011000  77  PARA-NAME                   PIC X(30) VALUE SPACES.                 
011100                                                                          
011200**----------------------------------------------------------------        
011300**  RUN-DATE HOLD, BROKEN OUT FOR THE PAGE HEADING.                       
011400  01  WS-DATE-HOLD.                                                       
011500      05  WS-DATE                 PIC 9(06).                              
011600      05  FILLER                  PIC X(01).                              
011700  01  WS-DATE-FIELDS REDEFINES WS-DATE-HOLD.                              
011800      05  WS-DATE-YY              PIC 9(02).                              
011900      05  WS-DATE-MM              PIC 9(02).                              
012000      05  WS-DATE-DD              PIC 9(02).                              
012100      05  FILLER                  PIC X(01).                              
012200                                                                          
012300**----------------------------------------------------------------        
012400**  CL-DATE BREAKOUT -- NOT PRINTED SEPARATELY TODAY, KEPT FOR            
012500**  THE DAY A CONTROL BREAK BY MONTH GETS ASKED FOR.                      
012600  01  WS-CL-DATE-HOLD.                                                    
012700      05  WS-CL-DATE-TEXT         PIC X(10).                              
012800      05  FILLER                  PIC X(01).                              
012900  01  WS-CL-DATE-FIELDS REDEFINES WS-CL-DATE-HOLD.                        
013000      05  WS-CL-MONTH             PIC X(02).                              
013100      05  FILLER                  PIC X(01).                              
013200      05  WS-CL-DAY               PIC X(02).                              
013300      05  FILLER                  PIC X(01).                              
013400      05  WS-CL-YEAR              PIC X(04).                              
013500      05  FILLER                  PIC X(01).                              
013600                                                                          
013700  01  WS-PAGE-AND-LINE-CTRS.                                              
013800      05  WS-PAGES                PIC 9(03) COMP VALUE ZERO.              
013900      05  WS-LINES                PIC 9(03) COMP VALUE ZERO.              
014000      05  FILLER                  PIC X(02).                              
014100                                                                          
014200  01  WS-RUN-SUMMARY-HOLD.                                                
014300      05  WS-DAYS-PROCESSED       PIC 9(05).                              
014400      05  WS-DAYS-BALANCED        PIC 9(05).                              
014500      05  WS-DAYS-UNBALANCED      PIC 9(05).                              
014600      05  WS-PROVIDERS-ADDED      PIC 9(05).                              
014700      05  WS-ENTRIES-MODIFIED     PIC 9(05).                              
014800      05  FILLER                  PIC X(05).                              
014900                                                                          
015000  01  SWITCHES-AND-FLAGS.                                                 
015100      05  MORE-CHANGES-SW         PIC X(01) VALUE "Y".                    
015200          88  NO-MORE-CHANGES     VALUE "N".                              
015300      05  FILLER                  PIC X(03).                              
015400                                                                          
015500**----------------------------------------------------------------        
015600**  PAGE HEADING -- PROGRAM TITLE AND RUN DATE, WITH PAGE NUMBER          
015700**  JUSTIFIED INTO A CAPTION THE WAY PATLIST DOES IT.                     
015800  01  WS-PAGE-HDR-REC.                                                    
015900      05  FILLER                  PIC X(01) VALUE SPACE.                  
016000      05  HDR-DATE.                                                       
016100          10  HDR-MM              PIC 9(02).                              
016200          10  HDR-SLASH-1         PIC X(01) VALUE "/".                    
016300          10  HDR-DD              PIC 9(02).                              
016400          10  HDR-SLASH-2         PIC X(01) VALUE "/".                    
016500          10  HDR-YY              PIC 9(02).                              
016600      05  FILLER                  PIC X(12) VALUE SPACES.                 
016700      05  FILLER                  PIC X(60) VALUE                         
016800          "HUMANECARE STAFFING MATRIX -- CHANGE SUMMARY REPORT".          
016900      05  FILLER                  PIC X(30)                               
017000          VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.                           
017100      05  PAGE-NBR-O              PIC ZZ9.                                
017200      05  FILLER                  PIC X(18) VALUE SPACES.                 
017300                                                                          
017400  01  WS-COLM-HDR-REC.                                                    
017500      05  FILLER                  PIC X(12) VALUE "CHANGE TYPE".          
017600      05  FILLER                  PIC X(12) VALUE "DATE".                 
017700      05  FILLER                  PIC X(42) VALUE "PROVIDER".             
017800      05  FILLER                  PIC X(06) VALUE "IND".                  
017900      05  FILLER                  PIC X(12) VALUE "OLD HRS".              
018000      05  FILLER                  PIC X(12) VALUE "NEW HRS".              
018100      05  FILLER                  PIC X(36) VALUE SPACES.                 
018200                                                                          
018300  01  WS-DETAIL-REC.                                                      
018400      05  DTL-CHANGE-TYPE-O       PIC X(12).                              
018500      05  DTL-DATE-O              PIC X(12).                              
018600      05  DTL-PROVIDER-O          PIC X(42).                              
018700      05  DTL-INDIVIDUAL-O        PIC X(06).                              
018800      05  DTL-OLD-HOURS-O         PIC ZZ9.99.                             
018900      05  FILLER                  PIC X(08) VALUE SPACES.                 
019000      05  DTL-NEW-HOURS-O         PIC ZZ9.99.                             
019100      05  FILLER                  PIC X(40) VALUE SPACES.                 
019200                                                                          
019300  01  WS-BLANK-LINE.                                                      
019400      05  FILLER                  PIC X(132) VALUE SPACES.                
019500                                                                          
019600**----------------------------------------------------------------        
019700**  TRAILING STATISTICS BLOCK -- FROM THE CHANGE-LOG-TRAILER.             
019800  01  WS-STAT-HDR-REC.                                                    
019900      05  FILLER                  PIC X(60)                               
020000          VALUE "-- END OF CHANGE SUMMARY -- RUN STATISTICS --".          
020100      05  FILLER                  PIC X(72) VALUE SPACES.                 
020200                                                                          
020300  01  WS-STAT-LINE-REC.                                                   
020400      05  FILLER                  PIC X(24) VALUE SPACES.                 
020500      05  STAT-CAPTION-O          PIC X(30).                              
020600      05  STAT-VALUE-O            PIC ZZZZ9.                              
020700      05  FILLER                  PIC X(73) VALUE SPACES.                 
020800                                                                          
020900  COPY ABENDREC.                                                          
021000**** QSAM FILE                                                            
021100                                                                          
021200  PROCEDURE DIVISION.                                                     
021300      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                             
021400      PERFORM 100-MAINLINE THRU 100-EXIT                                  
021500              UNTIL NO-MORE-CHANGES OR CL-IS-TRAILER.                     
021600      PERFORM 800-WRITE-STATISTICS THRU 800-EXIT.                         
021700      PERFORM 999-CLEANUP THRU 999-EXIT.                                  
021800      MOVE +0 TO RETURN-CODE.                                             
021900      GOBACK.                                                             
022000                                                                          
022100  000-HOUSEKEEPING.                                                       
022200      MOVE "000-HOUSEKEEPING" TO PARA-NAME.                               
022300      DISPLAY "******** BEGIN JOB CHGSUMRY ********".                     
022400      ACCEPT  WS-DATE FROM DATE.                                          
022500      MOVE WS-DATE-YY TO HDR-YY.                                          
022600      MOVE WS-DATE-MM TO HDR-MM.                                          
022700      MOVE WS-DATE-DD TO HDR-DD.                                          
022800      MOVE ZERO TO WS-PAGES.                                              
022900      MOVE 46 TO WS-LINES.                                                
023000      PERFORM 850-OPEN-FILES THRU 850-EXIT.                               
023100      PERFORM 950-READ-CHANGE-LOG THRU 950-EXIT.                          
023200                                                                          
023300      IF NO-MORE-CHANGES                                                  
023400          MOVE "EMPTY CHANGE FILE" TO ABEND-REASON                        
023500          GO TO 1000-ABEND-RTN.                                           
023600  000-EXIT.                                                               
023700      EXIT.                                                               
023800                                                                          
023900  100-MAINLINE.                                                           
024000      MOVE "100-MAINLINE" TO PARA-NAME.                                   
024100      IF CL-IS-TRAILER                                                    
024200          GO TO 100-EXIT.                                                 
024300                                                                          
024400      IF WS-LINES > 45                                                    
024500          PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT                        
024600          PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                       
024700                                                                          
024800      PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.                        
024900      PERFORM 950-READ-CHANGE-LOG THRU 950-EXIT.                          
025000  100-EXIT.                                                               
025100      EXIT.                                                               
025200                                                                          
025300**** A FIRST DETAIL LINE ARRIVING WITH WS-LINES STILL AT ITS              
025400**** HOUSEKEEPING VALUE OF 46 FORCES THE FIRST PAGE HEADING TOO.          
025500  700-WRITE-PAGE-HDR.                                                     
025600      MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                             
025700      WRITE RPT-REC FROM WS-BLANK-LINE                                    
025800          AFTER ADVANCING 1.                                              
025900      ADD +1 TO WS-PAGES.                                                 
026000      MOVE WS-PAGES TO PAGE-NBR-O.                                        
026100      WRITE RPT-REC FROM WS-PAGE-HDR-REC                                  
026200          AFTER ADVANCING NEXT-PAGE.                                      
026300      WRITE RPT-REC FROM WS-BLANK-LINE                                    
026400          AFTER ADVANCING 1.                                              
026500      MOVE ZERO TO WS-LINES.                                              
026600  700-EXIT.                                                               
026700      EXIT.                                                               
026800                                                                          
026900  720-WRITE-COLM-HDR.                                                     
027000      MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                             
027100      WRITE RPT-REC FROM WS-COLM-HDR-REC                                  
027200          AFTER ADVANCING 1.                                              
027300      WRITE RPT-REC FROM WS-BLANK-LINE                                    
027400          AFTER ADVANCING 1.                                              
027500      ADD +2 TO WS-LINES.                                                 
027600  720-EXIT.                                                               
027700      EXIT.                                                               
027800                                                                          
027900  740-WRITE-DETAIL-LINE.                                                  
028000      MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.                          
028100      MOVE CL-CHANGE-TYPE TO DTL-CHANGE-TYPE-O.                           
028200      MOVE CL-DATE TO DTL-DATE-O, WS-CL-DATE-TEXT.                        
028300      MOVE CL-PROVIDER TO DTL-PROVIDER-O.                                 
028400      MOVE CL-INDIVIDUAL TO DTL-INDIVIDUAL-O.                             
028500      MOVE CL-OLD-HOURS TO DTL-OLD-HOURS-O.                               
028600      MOVE CL-NEW-HOURS TO DTL-NEW-HOURS-O.                               
028700      WRITE RPT-REC FROM WS-DETAIL-REC                                    
028800          AFTER ADVANCING 1.                                              
028900      ADD +1 TO WS-LINES.                                                 
029000  740-EXIT.                                                               
029100      EXIT.                                                               
029200                                                                          
029300**----------------------------------------------------------------        
029400**  TRAILING STATISTICS BLOCK -- READS THE RUN-SUMMARY COUNTERS           
029500**  OFF THE TRAILER RECORD 100-MAINLINE LEFT IN CHANGE-LOG-REC.           
029600**  NO CONTROL BREAKS BESIDES THIS FINAL TOTALS BLOCK.                    
029700  800-WRITE-STATISTICS.                                                   
029800      MOVE "800-WRITE-STATISTICS" TO PARA-NAME.                           
029900      IF NOT CL-IS-TRAILER                                                
030000          MOVE "MISSING CHANGE-LOG TRAILER RECORD" TO ABEND-REASON        
030100          GO TO 1000-ABEND-RTN.                                           
030200                                                                          
030300      MOVE CLT-DAYS-PROCESSED TO WS-DAYS-PROCESSED.                       
030400      MOVE CLT-DAYS-BALANCED TO WS-DAYS-BALANCED.                         
030500      MOVE CLT-DAYS-UNBALANCED TO WS-DAYS-UNBALANCED.                     
030600      MOVE CLT-PROVIDERS-ADDED TO WS-PROVIDERS-ADDED.                     
030700      MOVE CLT-ENTRIES-MODIFIED TO WS-ENTRIES-MODIFIED.                   
030800                                                                          
030900      IF WS-LINES > 40                                                    
031000          PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                       
031100                                                                          
031200      WRITE RPT-REC FROM WS-BLANK-LINE                                    
031300          AFTER ADVANCING 1.                                              
031400      WRITE RPT-REC FROM WS-STAT-HDR-REC                                  
031500          AFTER ADVANCING 1.                                              
031600      WRITE RPT-REC FROM WS-BLANK-LINE                                    
031700          AFTER ADVANCING 1.                                              
031800                                                                          
031900      MOVE "DAYS PROCESSED" TO STAT-CAPTION-O.                            
032000      MOVE WS-DAYS-PROCESSED TO STAT-VALUE-O.                             
032100      WRITE RPT-REC FROM WS-STAT-LINE-REC                                 
032200          AFTER ADVANCING 1.                                              
032300                                                                          
032400      MOVE "DAYS BALANCED" TO STAT-CAPTION-O.                             
032500      MOVE WS-DAYS-BALANCED TO STAT-VALUE-O.                              
032600      WRITE RPT-REC FROM WS-STAT-LINE-REC                                 
032700          AFTER ADVANCING 1.                                              
032800                                                                          
032900      MOVE "DAYS UNBALANCED" TO STAT-CAPTION-O.                           
033000      MOVE WS-DAYS-UNBALANCED TO STAT-VALUE-O.                            
033100      WRITE RPT-REC FROM WS-STAT-LINE-REC                                 
033200          AFTER ADVANCING 1.                                              
033300                                                                          
033400      MOVE "PROVIDERS ADDED" TO STAT-CAPTION-O.                           
033500      MOVE WS-PROVIDERS-ADDED TO STAT-VALUE-O.                            
033600      WRITE RPT-REC FROM WS-STAT-LINE-REC                                 
033700          AFTER ADVANCING 1.                                              
033800                                                                          
033900      MOVE "ENTRIES MODIFIED" TO STAT-CAPTION-O.                          
034000      MOVE WS-ENTRIES-MODIFIED TO STAT-VALUE-O.                           
034100      WRITE RPT-REC FROM WS-STAT-LINE-REC                                 
034200          AFTER ADVANCING 1.                                              
034300  800-EXIT.                                                               
034400      EXIT.                                                               
034500                                                                          
034600  850-OPEN-FILES.                                                         
034700      MOVE "850-OPEN-FILES" TO PARA-NAME.                                 
034800      OPEN INPUT  CHANGE-LOG-FILE.                                        
034900      OPEN OUTPUT REPORT-FILE.                                            
035000      OPEN OUTPUT SYSOUT.                                                 
035100  850-EXIT.                                                               
035200      EXIT.                                                               
035300                                                                          
035400  860-CLOSE-FILES.                                                        
035500      MOVE "860-CLOSE-FILES" TO PARA-NAME.                                
035600      CLOSE CHANGE-LOG-FILE.                                              
035700      CLOSE REPORT-FILE.                                                  
035800      CLOSE SYSOUT.                                                       
035900  860-EXIT.                                                               
036000      EXIT.                                                               
036100                                                                          
036200  950-READ-CHANGE-LOG.                                                    
036300      MOVE "950-READ-CHANGE-LOG" TO PARA-NAME.                            
036400      READ CHANGE-LOG-FILE INTO CHANGE-LOG-REC                            
036500          AT END                                                          
036600              MOVE "N" TO MORE-CHANGES-SW                                 
036700      END-READ.                                                           
036800  950-EXIT.                                                               
036900      EXIT.                                                               
037000                                                                          
037100  999-CLEANUP.                                                            
037200      MOVE "999-CLEANUP" TO PARA-NAME.                                    
037300      PERFORM 860-CLOSE-FILES THRU 860-EXIT.                              
037400      DISPLAY "******** JOB CHGSUMRY ENDED NORMALLY ********".            
037500  999-EXIT.                                                               
037600      EXIT.                                                               
037700                                                                          
037800  1000-ABEND-RTN.                                                         
037900      MOVE "1000-ABEND-RTN" TO PARA-NAME.                                 
038000      WRITE SYSOUT-REC FROM ABEND-REC.                                    
038100      DISPLAY "*** ABNORMAL END OF JOB - CHGSUMRY ***".                   
038200      DISPLAY ABEND-REASON.                                               
038300      DIVIDE ZERO-VAL INTO ONE-VAL.                                       
038400  1000-EXIT.                                                              
038500      EXIT.                                                               
