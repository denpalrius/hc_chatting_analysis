000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID.  DATECHK.                                                   
000300  AUTHOR. R. KIPLAGAT.                                                    
000400  INSTALLATION. HUMANECARE DATA CENTER.                                   
000500  DATE-WRITTEN. 05/06/88.                                                 
000600  DATE-COMPILED. 05/06/88.                                                
000700  SECURITY. NON-CONFIDENTIAL.                                             
000800                                                                          
000900*****************************************************************         
001000**REMARKS.                                                                
001100**                                                                        
001200**          CALLED UTILITY -- TESTS A 10-BYTE MATRIX LABEL FIELD          
001300**          TO SEE WHETHER IT IS A CALENDAR DATE ROW (MM/DD/YYYY,         
001400**          SLASH-SEPARATED, ALL THREE PARTS NUMERIC) RATHER THAN         
001500**          A HEADER, TOTALS, PENDING OR PROVIDER ROW.                    
001600**                                                                        
001700**          USED ONLY BY MTXBLNCE WHEN IT WALKS THE RAW MATRIX-IN         
001800**          FILE LOOKING FOR DAY-BLOCK BOUNDARIES.                        
001900**                                                                        
002000*****************************************************************         
002100                                                                          
002200*****************************************************************         
002300*  CHANGE LOG                                                             
002400*  ----------                                                             
002500*  050688 RK  INITIAL RELEASE.                                    050688RK
002600*  061790 RK  REJECTS A LABEL WITH NUMERIC PARTS BUT THE WRONG    061790RK
002700*             SLASH POSITIONS -- A BAD TIME-LOG EXPORT ONCE HAD           
002800*             "12-25-2003" COME THROUGH AND IT PASSED THE OLD             
002900*             NUMERIC-ONLY TEST.                                          
003000*  020199 JT  Y2K FOLLOW-UP -- YEAR FIELD IS FULL 4-DIGIT, NO     020199JT
003100*             WINDOWING LOGIC NEEDED IN THIS ROUTINE.                     
003200*****************************************************************         
003300                                                                          
003400  ENVIRONMENT DIVISION.                                                   
003500  CONFIGURATION SECTION.                                                  
003600  SOURCE-COMPUTER. IBM-390.                                               
003700  OBJECT-COMPUTER. IBM-390.                                               
003800  SPECIAL-NAMES.                                                          
003900      C01 IS NEXT-PAGE.                                                   
004000  INPUT-OUTPUT SECTION.                                                   
004100                                                                          
004200  DATA DIVISION.                                                          
004300  FILE SECTION.                                                           
004400                                                                          
004500  WORKING-STORAGE SECTION.                                                
004600  77  PARA-NAME                   PIC X(30) VALUE SPACES.                 
004700  01  MISC-FIELDS.                                                        
004800      05  WS-PART-LTH             PIC 9(02) COMP.                         
004900      05  FILLER                  PIC X(02).                              
005000                                                                          
005100  LINKAGE SECTION.                                                        
005200  01  LK-DATE-TEXT                PIC X(10).                              
005300  01  LK-DATE-FIELDS REDEFINES LK-DATE-TEXT.                              
005400      05  LK-MONTH                PIC X(02).                              
005500      05  LK-SLASH-1              PIC X(01).                              
005600      05  LK-DAY                  PIC X(02).                              
005700      05  LK-SLASH-2              PIC X(01).                              
005800      05  LK-YEAR                 PIC X(04).                              
005900  01  LK-MONTH-NUMERIC-VIEW REDEFINES LK-DATE-TEXT.                       
006000      05  LK-MN-MONTH             PIC 9(02).                              
006100      05  FILLER                  PIC X(08).                              
006200  01  LK-YEAR-NUMERIC-VIEW REDEFINES LK-DATE-TEXT.                        
006300      05  FILLER                  PIC X(06).                              
006400      05  LK-YR-YEAR               PIC 9(04).                             
006500  01  LK-VALID-SWITCH             PIC X(01).                              
006600      88  LK-DATE-IS-VALID        VALUE "Y".                              
006700                                                                          
006800  PROCEDURE DIVISION USING LK-DATE-TEXT, LK-VALID-SWITCH.                 
006900      PERFORM 100-CHECK-DATE-FORMAT THRU 100-EXIT.                        
007000      GOBACK.                                                             
007100                                                                          
007200  100-CHECK-DATE-FORMAT.                                                  
007300      MOVE "100-CHECK-DATE-FORMAT" TO PARA-NAME.                          
007400      MOVE "N" TO LK-VALID-SWITCH.                                        
007500                                                                          
007600      IF LK-SLASH-1 NOT = "/"                                             
007700          GO TO 100-EXIT.                                                 
007800                                                                          
007900      IF LK-SLASH-2 NOT = "/"                                             
008000          GO TO 100-EXIT.                                                 
008100                                                                          
008200      IF LK-MONTH IS NOT NUMERIC                                          
008300          GO TO 100-EXIT.                                                 
008400                                                                          
008500      IF LK-DAY IS NOT NUMERIC                                            
008600          GO TO 100-EXIT.                                                 
008700                                                                          
008800      IF LK-YEAR IS NOT NUMERIC                                           
008900          GO TO 100-EXIT.                                                 
009000                                                                          
009100      MOVE "Y" TO LK-VALID-SWITCH.                                        
009200  100-EXIT.                                                               
009300      EXIT.                                                               
