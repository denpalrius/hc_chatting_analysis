000100*****************************************************************         
000200**  MXLINE  --  DAILY STAFFING MATRIX, ONE PHYSICAL LINE         *        
000300**  SAME 80-BYTE LAYOUT IS USED FOR MATRIX-IN (UNBALANCED,       *        
000400**  WRITTEN BY MTXBUILD) AND MATRIX-OUT (BALANCED, WRITTEN BY    *        
000500**  MTXBLNCE).  A DAY BLOCK IS SIX OR MORE OF THESE LINES:       *        
000600**  DATE ROW / HEADER ROW / N PROVIDER ROWS / TOTALS ROW /       *        
000700**  PENDING ROW / BLANK SEPARATOR ROW.                           *        
000800*****************************************************************         
000900*  ORIGINAL . . . . . . 091497 JS  INITIAL RELEASE                091497JS
001000*  CHANGED  . . . . . . 042601 RK  ADDED MX-FLAG FOR BALANCER     042601RK
001100 01  MATRIX-LINE-REC.                                                     
001200     05  MX-LABEL                PIC X(40).                               
001300     05  FILLER                  PIC X(01).                               
001400     05  MX-HOURS-1              PIC S9(3)V99.                            
001500     05  FILLER                  PIC X(01).                               
001600     05  MX-HOURS-2              PIC S9(3)V99.                            
001700     05  FILLER                  PIC X(01).                               
001800     05  MX-HOURS-3              PIC S9(3)V99.                            
001900     05  FILLER                  PIC X(01).                               
002000     05  MX-TOTAL                PIC S9(3)V99.                            
002100     05  FILLER                  PIC X(01).                               
002200     05  MX-FLAG                 PIC X(01).                               
002300         88  MX-FLAG-UNBALANCED      VALUE "R".                           
002400         88  MX-FLAG-ADDED            VALUE "G".                          
002500         88  MX-FLAG-REDUCED          VALUE "O".                          
002600         88  MX-FLAG-LAST-RESORT      VALUE "Y".                          
002700         88  MX-FLAG-NONE             VALUE SPACE.                        
002800     05  FILLER                  PIC X(14).                               
002900*----------------------------------------------------------------         
003000*  RECOGNITION VIEW -- DOES THIS LINE BEGIN A NEW DAY BLOCK?              
003100*  MM/DD/YYYY, SLASH-SEPARATED, ALL-NUMERIC PARTS.  MTXBLNCE              
003200*  CALLS DATECHK AGAINST MX-DR-MONTH/DAY/YEAR TO CONFIRM.                 
003300 01  MX-DATE-ROW-VIEW REDEFINES MATRIX-LINE-REC.                          
003400     05  MX-DR-MONTH             PIC X(02).                               
003500     05  MX-DR-SLASH-1           PIC X(01).                               
003600     05  MX-DR-DAY               PIC X(02).                               
003700     05  MX-DR-SLASH-2           PIC X(01).                               
003800     05  MX-DR-YEAR              PIC X(04).                               
003900     05  FILLER                  PIC X(70).                               
004000*----------------------------------------------------------------         
004100*  HEADER-ROW AND TOTALS/PENDING-ROW LABELS ARE TESTED AGAINST            
004200*  MX-LABEL DIRECTLY (88-LEVELS) -- NO SEPARATE REDEFINES NEEDED.         
004300 01  MX-LABEL-VALUES REDEFINES MATRIX-LINE-REC.                           
004400     05  MX-LBL-TEXT             PIC X(40).                               
004500         88  MX-LBL-IS-HEADER    VALUE "Service Provider".                
004600         88  MX-LBL-IS-TOTALS                                             
004700             VALUE "Total hours for individual".                          
004800         88  MX-LBL-IS-PENDING                                            
004900             VALUE "Total hrs pending in a 24hr period".                  
005000         88  MX-LBL-IS-BLANK     VALUE SPACE.                             
005100     05  FILLER                  PIC X(40).                               
