000100*****************************************************************         
000200**  MXBLOCK  --  IN-MEMORY DAILY STAFFING MATRIX WORK TABLE      *        
000300**  BUILT ONE DAY BLOCK AT A TIME BY MTXBUILD (FROM TIMESHEET)   *        
000400**  AND BY MTXBLNCE'S PARSER (FROM MATRIX-IN), THEN WALKED BY    *        
000500**  MTXBLNCE'S BALANCER.  BOUNDED TO 31 DAY BLOCKS AND 12        *        
000600**  PROVIDER ROWS PER DAY -- A MONTH'S RUN, A HANDFUL OF AIDES.  *        
000700*****************************************************************         
000800*  ORIGINAL . . . . . . 050603 RK  INITIAL RELEASE                050603RK
000900*  CHANGED  . . . . . . 111808 RK  ADDED MXB-NO-PROVIDERS-SW      111808RK
001000*                                  FOR THE VALIDATOR WARNING              
001100*----------------------------------------------------------------         
001200*  FIXED INDIVIDUAL-CODE TABLE -- COLUMN ORDER IS THE RECORD              
001300*  LAYOUT'S MX-HOURS-1/2/3 ORDER.  NOT OPERATOR-MAINTAINED.               
001400 01  WS-INDIV-CODES-INIT.                                                 
001500     05  FILLER                  PIC X(04) VALUE "DD".                    
001600     05  FILLER                  PIC X(04) VALUE "DM".                    
001700     05  FILLER                  PIC X(04) VALUE "OT".                    
001800 01  WS-INDIV-CODES REDEFINES WS-INDIV-CODES-INIT.                        
001900     05  WS-INDIV-CODE           PIC X(04) OCCURS 3 TIMES.                
002000*----------------------------------------------------------------         
002100*  SUPPLEMENTAL PROVIDER ROSTER, PRIORITY ORDER.  HOUSE MGMT              
002200*  NURSES WHO FILL GAPS BEFORE ANY PROVIDER GETS TOPPED UP.               
002300 01  WS-ROSTER-INIT.                                                      
002400     05  FILLER                  PIC X(40)                                
002500         VALUE "Charles Sagini, RN/House Manager".                        
002600     05  FILLER                  PIC X(40)                                
002700         VALUE "Josephine Sagini, RN/Program Manager".                    
002800     05  FILLER                  PIC X(40)                                
002900         VALUE "Faith Murerwa, RN/House Supervisor".                      
003000 01  WS-ROSTER REDEFINES WS-ROSTER-INIT.                                  
003100     05  WS-ROSTER-NAME          PIC X(40) OCCURS 3 TIMES.                
003200                                                                          
003300 77  WS-EMERGENCY-PROVIDER       PIC X(40)                                
003400     VALUE "Carolyn Porter, LPN".                                         
003500*----------------------------------------------------------------         
003600*  THE DAY-BLOCK WORK TABLE ITSELF.                                       
003700 01  MX-DAY-TABLE.                                                        
003800     05  MXT-DAY-COUNT           PIC 9(03) COMP VALUE ZERO.               
003900     05  MXT-DAY OCCURS 31 TIMES INDEXED BY MXT-IDX.                      
004000         10  MXB-DATE                PIC X(10).                           
004100         10  MXB-PROVIDER-COUNT      PIC 9(03) COMP VALUE ZERO.           
004200         10  MXB-TOTAL-HOURS         PIC S9(3)V99 COMP-3                  
004300             OCCURS 3 TIMES.                                              
004400         10  MXB-PENDING-HOURS       PIC S9(3)V99 COMP-3                  
004500             OCCURS 3 TIMES.                                              
004600         10  MXB-NO-PROVIDERS-SW     PIC X(01) VALUE SPACE.               
004700             88  MXB-NO-PROVIDERS        VALUE "Y".                       
004800         10  MXB-UNBALANCED-SW       PIC X(01) VALUE SPACE.               
004900             88  MXB-DAY-UNBALANCED      VALUE "Y".                       
005000         10  FILLER                  PIC X(04).                           
005100         10  MXB-PROVIDER-ROW OCCURS 12 TIMES                             
005200                 INDEXED BY MXB-PROV-IDX.                                 
005300             15  MXB-PROV-NAME           PIC X(40).                       
005400             15  MXB-PROV-HOURS          PIC S9(3)V99 COMP-3              
005500                 OCCURS 3 TIMES.                                          
005600             15  MXB-PROV-TOTAL          PIC S9(3)V99 COMP-3.             
005700             15  MXB-PROV-FLAG           PIC X(01).                       
005800             15  MXB-PROV-NEW-SW         PIC X(01).                       
005900                 88  MXB-PROV-IS-NEW         VALUE "Y".                   
006000             15  FILLER                  PIC X(02).                       
