000100*****************************************************************         
000200**  ABENDREC  --  SHOP-STANDARD SYSOUT DUMP RECORD               *        
000300**  WRITTEN TO SYSOUT JUST BEFORE A FORCED ABEND (DIVIDE BY      *        
000400**  ZERO-VAL) SO THE OPERATOR CAN SEE WHY THE STEP WENT DOWN.    *        
000500*****************************************************************         
000600*  ORIGINAL . . . . . . 091497 JS  INITIAL RELEASE                091497JS
000700 01  ABEND-REC.                                                           
000800     05  FILLER                  PIC X(01) VALUE SPACE.                   
000900     05  ABEND-REASON            PIC X(60) VALUE SPACE.                   
001000     05  FILLER                  PIC X(01) VALUE SPACE.                   
001100     05  EXPECTED-VAL            PIC X(20) VALUE SPACE.                   
001200     05  FILLER                  PIC X(01) VALUE SPACE.                   
001300     05  ACTUAL-VAL              PIC X(20) VALUE SPACE.                   
001400     05  FILLER                  PIC X(27) VALUE SPACE.                   
001500 01  ZERO-VAL                    PIC 9(01) VALUE ZERO.                    
001600 01  ONE-VAL                     PIC 9(01) VALUE 1.                       
