000100*****************************************************************         
000200**  TSREC  --  RAW SERVICE TIMESHEET RECORD                     *         
000300**  ONE OCCURRENCE PER SERVICE EVENT, AS KEYED FROM THE HOME     *        
000400**  CARE TIME LOGS.  BLANK-DATE OR ZERO-DURATION RECS ARE        *        
000500**  DROPPED BY MTXBUILD BEFORE THE MATRIX IS BUILT.              *        
000600*****************************************************************         
000700*  ORIGINAL . . . . . . 091497 JS  INITIAL RELEASE                091497JS
000800*  CHANGED  . . . . . . 030502 MM  WIDENED TS-PROVIDER TO X(40)   030502MM
000900 01  TIMESHEET-REC.                                                       
001000     05  TS-DATE                 PIC X(10).                               
001100     05  FILLER                  PIC X(01).                               
001200     05  TS-INDIVIDUAL           PIC X(04).                               
001300     05  FILLER                  PIC X(01).                               
001400     05  TS-PROVIDER             PIC X(40).                               
001500     05  FILLER                  PIC X(01).                               
001600     05  TS-DURATION             PIC S9(3)V99.                            
001700     05  FILLER                  PIC X(18).                               
