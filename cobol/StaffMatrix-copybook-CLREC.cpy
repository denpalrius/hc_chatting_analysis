000100*****************************************************************         
000200**  CLREC  --  CHANGE-LOG RECORD                                *         
000300**  ONE RECORD PER BALANCING CHANGE MTXBLNCE MAKES TO A DAY      *        
000400**  BLOCK.  THE LAST RECORD ON THE FILE IS A TRAILER CARRYING    *        
000500**  THE RUN-SUMMARY COUNTERS FORWARD TO CHGSUMRY -- SAME TRICK   *        
000600**  THE DAILY EDIT/UPDATE JOBS USE TO PASS A RECORD COUNT.       *        
000700*****************************************************************         
000800*  ORIGINAL . . . . . . 050603 RK  INITIAL RELEASE                050603RK
000900 01  CHANGE-LOG-REC.                                                      
001000     05  CL-CHANGE-TYPE          PIC X(10).                               
001100         88  CL-IS-TRAILER       VALUE "TRAILER".                         
001200     05  FILLER                  PIC X(01).                               
001300     05  CL-DATE                 PIC X(10).                               
001400     05  FILLER                  PIC X(01).                               
001500     05  CL-PROVIDER             PIC X(40).                               
001600     05  FILLER                  PIC X(01).                               
001700     05  CL-INDIVIDUAL           PIC X(04).                               
001800     05  FILLER                  PIC X(01).                               
001900     05  CL-OLD-HOURS            PIC S9(3)V99.                            
002000     05  FILLER                  PIC X(01).                               
002100     05  CL-NEW-HOURS            PIC S9(3)V99.                            
002200     05  FILLER                  PIC X(11).                               
002300*----------------------------------------------------------------         
002400*  TRAILER VIEW -- RUN-SUMMARY COUNTERS, WRITTEN ONCE BY                  
002500*  MTXBLNCE 800-WRITE-RUN-SUMMARY AFTER THE LAST DAY BLOCK.               
002600 01  CHANGE-LOG-TRAILER REDEFINES CHANGE-LOG-REC.                         
002700     05  CLT-RECORD-TYPE         PIC X(10).                               
002800     05  FILLER                  PIC X(01).                               
002900     05  CLT-DAYS-PROCESSED      PIC 9(05).                               
003000     05  CLT-DAYS-BALANCED       PIC 9(05).                               
003100     05  CLT-DAYS-UNBALANCED     PIC 9(05).                               
003200     05  CLT-PROVIDERS-ADDED     PIC 9(05).                               
003300     05  CLT-ENTRIES-MODIFIED    PIC 9(05).                               
003400     05  FILLER                  PIC X(54).                               
